000100*****************************************************************
000200*                                                                *
000300*              Yard Event Analytics - Batch Driver               *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000    PROGRAM-ID.         YD000.
001100*
001200    AUTHOR.             V B Coen FBCS, FIDM, FIDPM, 04/08/26.
001300*                        For Applewood Computers.
001400*
001500    INSTALLATION.       Applewood Computers - Yard Systems Group.
001600*
001700    DATE-WRITTEN.       04/08/26.
001800*
001900    DATE-COMPILED.
002000*
002100    SECURITY.           Copyright (C) 2026 & later, Vincent
002200*                        Bryan Coen.  Distributed under the GNU
002300*                        General Public License.  See COPYING.
002400*
002500*    Remarks.           Start-of-job and only job in the Yard
002600*                        Event Analytics batch (module YD).
002700*                        Reads the chronological trailer event
002800*                        file once, builds the in-memory control
002900*                        tables for every report, then prints the
003000*                        seven sections of the Yard Analytics
003100*                        Report in turn.  Single run, no operator
003200*                        input - this is a background/batch job,
003300*                        raised off the back of the old Gate Log
003400*                        paperwork that used to sit in a drawer in
003500*                        Yard Office until month end.
003600*
003700*    Version.            See Prog-Name in Ws.
003800*
003900*    Called Modules.     YDDATE.
004000*
004100*    Functions Used.     None - see YDDATE Remarks.
004200*
004300*    Files Used.         EVENTS-FILE  (in), YD-PARAM-FILE (in),
004400*                        PRINT-FILE   (out, Report Writer).
004500*
004600*    Error Messages Used.
004700*                        YD001 - YD003.
004800*
004900* CHANGE-LOG.
005000* 04/08/26 vbc  - 1.00   Written - Ticket YD-005.  Open/read/
005100*                        dispatch/close shape taken from py000.
005200* 05/08/26 vbc  -    .01 Param record now optional - a missing
005300*                        or empty Report-Yard just blanks the
005400*                        event-analytics section instead of
005500*                        aborting the run.
005600* 07/08/26 dlk  -    .02 Moved the bucket tables out to their own
005700*                        copybook (wsydtab) once Bb and Cc both
005800*                        needed them.
005900* 09/08/26 vbc  - 1.01   Added the yard-wide open-stay table so
006000*                        the dwell-time pairing (Ee) cannot be
006100*                        upset by the space-level pairing (Bb)
006200*                        closing a different stay first.
006300* 10/08/26 dlk  -    .01 Report Writer section built - seven RDs
006400*                        off one Print-File, as py house style.
006500* 10/08/26 vbc  - 1.02   Grand totals added as Control Footing
006600*                        Final on the Yard Stats report, and the
006700*                        trailer-dwell extremes/percentages (Ff)
006800*                        folded into one shared scan paragraph.
006900*
007000*****************************************************************
007100* Notice.
007200* *******
007300*
007400* This notice covers YD000 and was last revised 10/08/26.
007500*
007600* This program is part of the Yard Systems Group's Trailer
007700* Yard Event Analytics suite (module YD) and is Copyright (c)
007800* Vincent B Coen, 2026 and later.
007900*
008000* This program is free software; you can redistribute it
008100* and/or modify it under the terms listed here and of the GNU
008200* General Public License as published by the Free Software
008300* Foundation; version 3 and later as revised for PERSONAL USAGE
008400* ONLY and that includes for use within a business but EXCLUDES
008500* repackaging or for Resale, Rental or Hire in ANY way.
008600*
008700* This program is distributed in the hope that it will be
008800* useful, but WITHOUT ANY WARRANTY; without even the implied
008900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
009000* PURPOSE.  See the GNU General Public License for more
009100* details.
009200*
009300*****************************************************************
009400*
009500 ENVIRONMENT             DIVISION.
009600*================================
009700*
009800 CONFIGURATION           SECTION.
009900*
010000 SPECIAL-NAMES.
010100    C01 IS TOP-OF-FORM
010200    CLASS YD-NUMERIC-CLASS IS "0" THRU "9"
010300    UPSI-0 ON STATUS IS YD-TEST-MODE-ON
010400           OFF STATUS IS YD-TEST-MODE-OFF.
010500*
010600 INPUT-OUTPUT            SECTION.
010700*------------------------------
010800*
010900 FILE-CONTROL.
011000    SELECT   EVENTS-FILE
011100             ASSIGN       TO "EVENTS"
011200             ORGANIZATION IS LINE SEQUENTIAL
011300             FILE STATUS  IS YD-EVT-FILE-STATUS.
011400*
011500    SELECT   YD-PARAM-FILE
011600             ASSIGN       TO "YDPARAM"
011700             ORGANIZATION IS RELATIVE
011800             ACCESS MODE  IS RANDOM
011900             RELATIVE KEY IS YD-PRM-RRN
012000             FILE STATUS  IS YD-PRM-FILE-STATUS.
012100*
012200    SELECT   PRINT-FILE
012300             ASSIGN       TO "YDPRINT"
012400             ORGANIZATION IS LINE SEQUENTIAL
012500             FILE STATUS  IS YD-PRT-FILE-STATUS.
012600*
012700 DATA                    DIVISION.
012800*================================
012900*
013000 FILE SECTION.
013100*
013200 FD  EVENTS-FILE
013300     RECORD CONTAINS 60 CHARACTERS
013400     LABEL RECORD IS STANDARD.
013500 COPY "wsydevt.cob".
013600*
013700 FD  YD-PARAM-FILE
013800     RECORD CONTAINS 64 CHARACTERS
013900     LABEL RECORD IS STANDARD.
014000 COPY "wsydprm.cob".
014100*
014200 FD  PRINT-FILE
014300     REPORT IS YD-YARD-STATS-RPT
014400              YD-PARKING-UTIL-RPT
014500              YD-PEAK-UTIL-RPT
014600              YD-YARD-SUMMARY-RPT
014700              YD-TRAILER-TIME-RPT
014800              YD-GRANULAR-RPT
014900              YD-EVENT-ANALYTICS-RPT.
015000*
015100 WORKING-STORAGE SECTION.
015200*-----------------------
015300*
015400 77  PROG-NAME               PIC X(17) VALUE "YD000   (1.02.00)".
015500*
015600 01  YD-FILE-STATUSES.
015700    03  YD-EVT-FILE-STATUS      PIC XX VALUE ZERO.
015800    03  YD-PRM-FILE-STATUS      PIC XX VALUE ZERO.
015900    03  YD-PRT-FILE-STATUS      PIC XX VALUE ZERO.
016000    03  FILLER                  PIC X(2).
016100*
016200 01  YD-RELATIVE-KEYS.
016300    03  YD-PRM-RRN              PIC 9(4) COMP VALUE 1.
016400    03  FILLER                  PIC X(2).
016500*
016600 01  YD-SWITCHES.
016700    03  YD-EOF-SW               PIC X  VALUE "N".
016800        88  YD-AT-EOF               VALUE "Y".
016900    03  YD-PARAM-FOUND-SW       PIC X  VALUE "N".
017000        88  YD-PARAM-FOUND          VALUE "Y".
017100    03  YD-FOUND-SW             PIC X  VALUE "N".
017200        88  YD-ENTRY-FOUND          VALUE "Y".
017300    03  FILLER                  PIC X(5).
017400*
017500 COPY "wsydtab.cob".
017600*
017700*    Page-control counters, held Comp as the shop's habit for
017800*    any field that is stepped rather than displayed.
017900*
018000 01  YD-PAGE-DATA.
018100    03  YD-PAGE-LIMIT           PIC 9(3)   COMP VALUE 60.
018200    03  YD-REC-COUNT            PIC 9(7)   COMP VALUE ZERO.
018300    03  YD-GRAND-ARRIVALS       PIC 9(7)   COMP VALUE ZERO.
018400    03  YD-GRAND-DEPARTURES     PIC 9(7)   COMP VALUE ZERO.
018500    03  FILLER                  PIC X(4).
018600*
018700*    Work fields for the pairing and bucket-stepping logic -
018800*    all subscripts/indexes Comp per house habit.
018900*
019000 01  YD-WORK-DATA.
019100    03  YD-WK-YARD-ID           PIC X(8).
019200    03  YD-WK-SPACE-ID          PIC X(8).
019300    03  YD-WK-TRAILER-ID        PIC X(10).
019400    03  YD-WK-ARRIVAL-TS        PIC 9(14).
019500    03  YD-WK-MINUTES           PIC S9(9)  COMP.
019600    03  YD-WK-SUB               PIC 9(4)   COMP.
019700    03  YD-WK-MAX-CNT           PIC 9(5)   COMP VALUE ZERO.
019800    03  YD-WK-TOP-TYPE          PIC X(10)  VALUE SPACES.
019900    03  YD-WK-TOP-CNT           PIC 9(7)   COMP VALUE ZERO.
020000    03  YD-WK-YD-TOTAL          PIC S9(9)  COMP VALUE ZERO.
020100    03  YD-WK-YD-UNIQUE         PIC 9(5)   COMP VALUE ZERO.
020200    03  YD-WK-YD-ALL-COUNT      PIC 9(5)   COMP VALUE ZERO.
020300    03  YD-WK-MAX-TR-IX         PIC 9(4)   COMP VALUE ZERO.
020400    03  YD-WK-MIN-TR-IX         PIC 9(4)   COMP VALUE ZERO.
020500    03  YD-WK-MOST-TR-ID        PIC X(10)  VALUE SPACES.
020600    03  YD-WK-MOST-HOURS        PIC 9(7)V99 VALUE ZERO.
020700    03  YD-WK-LEAST-TR-ID       PIC X(10)  VALUE SPACES.
020800    03  YD-WK-LEAST-HOURS       PIC 9(7)V99 VALUE ZERO.
020900    03  YD-WK-TOTAL-HOURS       PIC 9(7)V99 VALUE ZERO.
021000    03  YD-WK-AVG-HOURS         PIC 9(7)V99 VALUE ZERO.
021100    03  FILLER                  PIC X(10).
021200*
021300*    Closed-stay cursor used while stepping the hour buckets -
021400*    broken out by Redefines the same way Yddate breaks one
021500*    down, purely for the test-mode trace display below.
021600*
021700 01  YD-BUCKET-CURSOR-D.
021800    03  YD-BUCKET-CURSOR        PIC 9(14).
021900    03  FILLER                  PIC X(4).
022000 01  YD-BUCKET-CURSOR-R REDEFINES YD-BUCKET-CURSOR-D.
022100    03  YD-BC-CCYY              PIC 9(4).
022200    03  YD-BC-MM                PIC 9(2).
022300    03  YD-BC-DD                PIC 9(2).
022400    03  YD-BC-HH                PIC 9(2).
022500    03  YD-BC-MIN               PIC 9(2).
022600    03  YD-BC-SS                PIC 9(2).
022700*
022800*    Departure side of the current pair - kept apart from the
022900*    arrival side above so Cc/Dd can see both without a second
023000*    call to Yddate.
023100*
023200 01  YD-WK-DEPART-TS-D.
023300    03  YD-WK-DEPART-TS         PIC 9(14).
023400    03  FILLER                  PIC X(4).
023500 01  YD-WK-DEPART-TS-R REDEFINES YD-WK-DEPART-TS-D.
023600    03  YD-WDT-CCYY             PIC 9(4).
023700    03  YD-WDT-MM               PIC 9(2).
023800    03  YD-WDT-DD               PIC 9(2).
023900    03  YD-WDT-HH               PIC 9(2).
024000    03  YD-WDT-MIN              PIC 9(2).
024100    03  YD-WDT-SS               PIC 9(2).
024200*
024300*    Run date for the banner line - old 6-digit habit, picked up
024400*    off the system clock same as every other ACAS job start.
024500*
024600 01  YD-RUN-DATE.
024700    03  YD-RUN-DATE-YYMMDD      PIC 9(6) VALUE ZERO.
024800    03  FILLER                  PIC X(2).
024900 01  YD-RUN-DATE-R REDEFINES YD-RUN-DATE.
025000    03  YD-RD-YY                PIC 9(2).
025100    03  YD-RD-MM                PIC 9(2).
025200    03  YD-RD-DD                PIC 9(2).
025300*
025400*    Event-analytics work area - one configured yard only, so
025500*    held as plain scalars rather than a table entry.
025600*
025700 01  YD-EVT-ANALYTICS-WORK.
025800    03  YD-EA-FIRST-TS          PIC 9(14)  VALUE ZERO.
025900    03  YD-EA-LAST-TS           PIC 9(14)  VALUE ZERO.
026000    03  YD-EA-VALID-COUNT       PIC 9(7)   COMP VALUE ZERO.
026100    03  YD-EA-RANGE-COUNT       PIC 9(7)   COMP VALUE ZERO.
026200    03  YD-EA-HAVE-FIRST-SW     PIC X      VALUE "N".
026300        88  YD-EA-HAVE-FIRST        VALUE "Y".
026400    03  YD-EA-DAY-SPAN          PIC S9(7)  COMP VALUE 1.
026500    03  YD-EA-AVG-PER-DAY       PIC 9(7)V99 VALUE ZERO.
026600    03  FILLER                  PIC X(6).
026700*
026800*    Print-line work fields - hours/percentages rounded to 2dp
026900*    per the shop's standard commercial rounding.
027000*
027100 01  YD-PRINT-WORK.
027200    03  YD-PW-HOURS             PIC 9(7)V99 VALUE ZERO.
027300    03  YD-PW-PCT               PIC 9(3)V99 VALUE ZERO.
027400    03  YD-PW-HOUR-DISP         PIC X(19)  VALUE SPACES.
027500    03  FILLER                  PIC X(6).
027600*
027700 01  ERROR-MESSAGES.
027800    03  YD001                   PIC X(40) VALUE
027900        "YD001 Events file not found - aborting".
028000    03  YD002                   PIC X(38) VALUE
028100        "YD002 Param file read error, code = ".
028200    03  YD003                   PIC X(46) VALUE
028300        "YD003 No events found - reports will be blank".
028400    03  FILLER                  PIC X(4).
028500*
028600 LINKAGE SECTION.
028700*---------------
028800*
028900 COPY "wsydlnk.cob".
029000*
029100 REPORT SECTION.
029200*---------------
029300*
029400 RD  YD-YARD-STATS-RPT
029500     CONTROL      FINAL
029600     PAGE LIMIT   YD-PAGE-LIMIT
029700     HEADING      1
029800     FIRST DETAIL 4
029900     LAST DETAIL  YD-PAGE-LIMIT.
030000*
030100 01  TYPE PAGE HEADING.
030200    03  LINE 1.
030300        05  COL  1  PIC X(17)  SOURCE PROG-NAME.
030400        05  COL 30  PIC X(16) VALUE "YARD STATS".
030500        05  COL 60  PIC X(4) VALUE "Page".
030600        05  COL 65  PIC ZZ9  SOURCE PAGE-COUNTER.
030700    03  LINE 3.
030800        05  COL  1  PIC X(10) VALUE "Yard".
030900        05  COL 14  PIC X(12) VALUE "Arrivals".
031000        05  COL 28  PIC X(12) VALUE "Departures".
031100*
031200 01  YD-STATS-DETAIL TYPE DETAIL.
031300    03  LINE + 1.
031400        05  COL  1  PIC X(8)  SOURCE YD-YD-ID (YD-YD-IX).
031500        05  COL 16  PIC ZZZ,ZZ9
031600                     SOURCE YD-YD-ARRIVALS (YD-YD-IX).
031700        05  COL 30  PIC ZZZ,ZZ9
031800                     SOURCE YD-YD-DEPARTURES (YD-YD-IX).
031900*
032000 01  TYPE CONTROL FOOTING FINAL.
032100    03  LINE + 2.
032200        05  COL  1 PIC X(26) VALUE
032300            "Grand total - Arrivals  :".
032400        05  COL 28 PIC ZZZ,ZZ9 SOURCE YD-GRAND-ARRIVALS.
032500    03  LINE + 1.
032600        05  COL  1 PIC X(26) VALUE
032700            "Grand total - Departures:".
032800        05  COL 28 PIC ZZZ,ZZ9 SOURCE YD-GRAND-DEPARTURES.
032900*
033000 RD  YD-PARKING-UTIL-RPT
033100     CONTROL      FINAL
033200     PAGE LIMIT   YD-PAGE-LIMIT
033300     HEADING      1
033400     FIRST DETAIL 4
033500     LAST DETAIL  YD-PAGE-LIMIT.
033600*
033700 01  TYPE PAGE HEADING.
033800    03  LINE 1.
033900        05  COL  1 PIC X(17) SOURCE PROG-NAME.
034000        05  COL 30 PIC X(20) VALUE "PARKING UTILIZATION".
034100    03  LINE 3.
034200        05  COL  1 PIC X(8)  VALUE "Yard".
034300        05  COL 11 PIC X(8)  VALUE "Space".
034400        05  COL 24 PIC X(18) VALUE "Usage Hours".
034500*
034600 01  YD-SPACE-DETAIL TYPE DETAIL.
034700    03  LINE + 1.
034800        05  COL  1 PIC X(8) SOURCE YD-SP-YARD-ID (YD-SP-IX).
034900        05  COL 11 PIC X(8) SOURCE YD-SP-SPACE-ID (YD-SP-IX).
035000        05  COL 24 PIC ZZZ,ZZ9.99 SOURCE YD-PW-HOURS.
035100*
035200 RD  YD-PEAK-UTIL-RPT
035300     CONTROL      FINAL
035400     PAGE LIMIT   YD-PAGE-LIMIT
035500     HEADING      1
035600     FIRST DETAIL 4
035700     LAST DETAIL  YD-PAGE-LIMIT.
035800*
035900 01  TYPE PAGE HEADING.
036000    03  LINE 1.
036100        05  COL  1 PIC X(17) SOURCE PROG-NAME.
036200        05  COL 30 PIC X(17) VALUE "PEAK UTILIZATION".
036300    03  LINE 3.
036400        05  COL  1 PIC X(26) VALUE
036500            "Peak trailer count     :".
036600        05  COL 27 PIC ZZZZ9 SOURCE YD-WK-MAX-CNT.
036700    03  LINE 5.
036800        05  COL  1 PIC X(20) VALUE "Peak Hour".
036900*
037000 01  YD-PEAK-DETAIL TYPE DETAIL.
037100    03  LINE + 1.
037200        05  COL  1 PIC X(19) SOURCE YD-PW-HOUR-DISP.
037300*
037400 RD  YD-YARD-SUMMARY-RPT
037500     CONTROL      FINAL
037600     PAGE LIMIT   YD-PAGE-LIMIT
037700     HEADING      1
037800     FIRST DETAIL 4
037900     LAST DETAIL  YD-PAGE-LIMIT.
038000*
038100 01  TYPE PAGE HEADING.
038200    03  LINE 1.
038300        05  COL  1 PIC X(17) SOURCE PROG-NAME.
038400        05  COL 30 PIC X(14) VALUE "YARD SUMMARIES".
038500    03  LINE 3.
038600        05  COL  1  PIC X(8)  VALUE "Yard".
038700        05  COL 11  PIC X(10) VALUE "Arrivals".
038800        05  COL 23  PIC X(10) VALUE "Departs".
038900        05  COL 35  PIC X(10) VALUE "Peak Cnt".
039000        05  COL 47  PIC X(20) VALUE "Peak Hour".
039100*
039200 01  YD-SUMMARY-DETAIL TYPE DETAIL.
039300    03  LINE + 1.
039400        05  COL  1 PIC X(8) SOURCE YD-YD-ID (YD-YD-IX).
039500        05  COL 11 PIC ZZZ,ZZ9
039600                    SOURCE YD-YD-ARRIVALS (YD-YD-IX).
039700        05  COL 23 PIC ZZZ,ZZ9
039800                    SOURCE YD-YD-DEPARTURES (YD-YD-IX).
039900        05  COL 35 PIC ZZZZ9 SOURCE YD-WK-MAX-CNT.
040000        05  COL 47 PIC X(19) SOURCE YD-PW-HOUR-DISP.
040100*
040200 RD  YD-TRAILER-TIME-RPT
040300     CONTROL      FINAL
040400     PAGE LIMIT   YD-PAGE-LIMIT
040500     HEADING      1
040600     FIRST DETAIL 4
040700     LAST DETAIL  YD-PAGE-LIMIT.
040800*
040900 01  TYPE PAGE HEADING.
041000    03  LINE 1.
041100        05  COL  1 PIC X(17) SOURCE PROG-NAME.
041200        05  COL 30 PIC X(22) VALUE "TRAILER TIME SUMMARIES".
041300    03  LINE 3.
041400        05  COL  1  PIC X(8)  VALUE "Yard".
041500        05  COL 11  PIC X(30) VALUE "Role   Trailer    Hours".
041600*
041700 01  YD-TRAILER-TIME-DETAIL TYPE DETAIL.
041800    03  LINE + 2.
041900        05  COL  1  PIC X(8)  SOURCE YD-WK-YARD-ID.
042000        05  COL 11  PIC X(11) VALUE "Most-time :".
042100        05  COL 23  PIC X(10) SOURCE YD-WK-MOST-TR-ID.
042200        05  COL 35  PIC ZZZ,ZZ9.99 SOURCE YD-WK-MOST-HOURS.
042300    03  LINE + 1.
042400        05  COL 11  PIC X(11) VALUE "Least-time:".
042500        05  COL 23  PIC X(10) SOURCE YD-WK-LEAST-TR-ID.
042600        05  COL 35  PIC ZZZ,ZZ9.99 SOURCE YD-WK-LEAST-HOURS.
042700*
042800 RD  YD-GRANULAR-RPT
042900     CONTROL      FINAL
043000     PAGE LIMIT   YD-PAGE-LIMIT
043100     HEADING      1
043200     FIRST DETAIL 4
043300     LAST DETAIL  YD-PAGE-LIMIT.
043400*
043500 01  TYPE PAGE HEADING.
043600    03  LINE 1.
043700        05  COL  1 PIC X(17) SOURCE PROG-NAME.
043800        05  COL 30 PIC X(19) VALUE "GRANULAR STATISTICS".
043900    03  LINE 3.
044000        05  COL  1  PIC X(8)  VALUE "Yard".
044100        05  COL 11  PIC X(30) VALUE "Total Hrs  Avg Hrs  Unique".
044200*
044300 01  YD-GRAN-YARD-DETAIL TYPE DETAIL.
044400    03  LINE + 2.
044500        05  COL  1  PIC X(8)  SOURCE YD-YD-ID (YD-YD-IX).
044600        05  COL 11  PIC ZZZ,ZZ9.99 SOURCE YD-WK-TOTAL-HOURS.
044700        05  COL 24  PIC ZZZ,ZZ9.99 SOURCE YD-WK-AVG-HOURS.
044800        05  COL 37  PIC ZZZZ9 SOURCE YD-WK-YD-UNIQUE.
044900    03  LINE + 1.
045000        05  COL 11  PIC X(8)  VALUE "Most:".
045100        05  COL 20  PIC X(10) SOURCE YD-WK-MOST-TR-ID.
045200        05  COL 32  PIC X(8)  VALUE "Least:".
045300        05  COL 41  PIC X(10) SOURCE YD-WK-LEAST-TR-ID.
045400*
045500 01  YD-GRAN-TRAILER-DETAIL TYPE DETAIL.
045600    03  LINE + 1.
045700        05  COL  3  PIC X(10) SOURCE YD-TR-TRAILER-ID (YD-TR-IX).
045800        05  COL 20  PIC ZZ9.99 SOURCE YD-PW-PCT.
045900        05  COL 28  PIC X(8)  VALUE "Percent".
046000*
046100 RD  YD-EVENT-ANALYTICS-RPT
046200     CONTROL      FINAL
046300     PAGE LIMIT   YD-PAGE-LIMIT
046400     HEADING      1
046500     FIRST DETAIL 4
046600     LAST DETAIL  YD-PAGE-LIMIT.
046700*
046800 01  TYPE PAGE HEADING.
046900    03  LINE 1.
047000        05  COL  1 PIC X(17) SOURCE PROG-NAME.
047100        05  COL 30 PIC X(16) VALUE "EVENT ANALYTICS".
047200    03  LINE 3.
047300        05  COL  1 PIC X(10) VALUE "Yard".
047400        05  COL 14 PIC X(14) VALUE "Event Count".
047500*
047600 01  YD-EVT-YARD-DETAIL TYPE DETAIL.
047700    03  LINE + 1.
047800        05  COL  1 PIC X(8) SOURCE YD-YE-YARD-ID (YD-YE-IX).
047900        05  COL 14 PIC ZZZ,ZZ9
048000                    SOURCE YD-YE-TOTAL-CNT (YD-YE-IX).
048100*
048200 01  YD-EVT-TOP-TYPE-DETAIL TYPE DETAIL.
048300    03  LINE + 2.
048400        05  COL  1 PIC X(26) VALUE
048500            "Most frequent event type:".
048600        05  COL 28 PIC X(10) SOURCE YD-WK-TOP-TYPE.
048700*
048800 01  YD-EVT-DIST-DETAIL TYPE DETAIL.
048900    03  LINE + 1.
049000        05  COL  3  PIC X(10)
049100                     SOURCE YD-YE-TYPE (YD-YE-IX YD-YE-TX-IX).
049200        05  COL 20  PIC ZZZ,ZZ9
049300                     SOURCE YD-YE-TYPE-CNT (YD-YE-IX YD-YE-TX-IX).
049400*
049500 01  YD-EVT-AVG-DETAIL TYPE DETAIL.
049600    03  LINE + 2.
049700        05  COL  1 PIC X(30) VALUE
049800            "Average events per day     :".
049900        05  COL 31 PIC ZZ9.99 SOURCE YD-EA-AVG-PER-DAY.
050000*
050100 01  YD-EVT-RANGE-DETAIL TYPE DETAIL.
050200    03  LINE + 1.
050300        05  COL  1 PIC X(30) VALUE
050400            "Events in configured range :".
050500        05  COL 31 PIC ZZZ,ZZ9 SOURCE YD-EA-RANGE-COUNT.
050600*
050700 PROCEDURE               DIVISION.
050800*================================
050900*
051000 AA000-MAIN SECTION.
051100*------------------
051200*
051300    PERFORM  AA010-OPEN-FILES   THRU AA010-EXIT.
051400    ACCEPT   YD-RUN-DATE-YYMMDD FROM DATE.
051500    PERFORM  AA020-READ-PARAM   THRU AA020-EXIT.
051600    PERFORM  AA050-PROCESS-EVENTS THRU AA050-EXIT
051700             UNTIL YD-AT-EOF.
051800    IF       YD-REC-COUNT = ZERO
051900             DISPLAY YD003.
052000    PERFORM  HH000-PRINT-REPORTS THRU HH000-EXIT.
052100    PERFORM  AA090-CLOSE-DOWN   THRU AA090-EXIT.
052200    STOP     RUN.
052300*
052400 AA010-OPEN-FILES.
052500*
052600*    Open shape taken from the old start-of-day file opens -
052700*    Events is mandatory, Param is not (Aa020 copes with that).
052800*
052900    OPEN     INPUT  EVENTS-FILE.
053000    IF       YD-EVT-FILE-STATUS NOT = "00"
053100             DISPLAY YD001
053200             STOP RUN.
053300    OPEN     INPUT  YD-PARAM-FILE.
053400    OPEN     OUTPUT PRINT-FILE.
053500 AA010-EXIT.
053600    EXIT.
053700*
053800 AA020-READ-PARAM.
053900    MOVE     1 TO YD-PRM-RRN.
054000    READ     YD-PARAM-FILE
054100             INVALID KEY
054200                DISPLAY YD002 YD-PRM-FILE-STATUS
054300             NOT INVALID KEY
054400                SET YD-PARAM-FOUND TO TRUE.
054500 AA020-EXIT.
054600    EXIT.
054700*
054800 AA050-PROCESS-EVENTS.
054900    READ     EVENTS-FILE
055000             AT END     SET YD-AT-EOF TO TRUE
055100             NOT AT END PERFORM AA060-DISPATCH-EVENT
055200                                THRU AA060-EXIT.
055300 AA050-EXIT.
055400    EXIT.
055500*
055600 AA060-DISPATCH-EVENT.
055700    ADD      1 TO YD-REC-COUNT.
055800    PERFORM  GG000-ACCUM-EVENT-COUNTS  THRU GG000-EXIT.
055900    PERFORM  BB000-ACCUM-YARD-SPACE    THRU BB000-EXIT.
056000    PERFORM  EE000-ACCUM-TRAILER-TOTALS THRU EE000-EXIT.
056100 AA060-EXIT.
056200    EXIT.
056300*
056400 AA090-CLOSE-DOWN.
056500    CLOSE    EVENTS-FILE
056600             YD-PARAM-FILE
056700             PRINT-FILE.
056800 AA090-EXIT.
056900    EXIT.
057000*
057100*-----------------------------------------------------------
057200*  Bb - arrivals/departures per yard and the space-level
057300*       pairing that feeds the parking-space occupancy line.
057400*-----------------------------------------------------------
057500*
057600 BB000-ACCUM-YARD-SPACE.
057700    PERFORM  BB020-FIND-OR-ADD-YARD THRU BB020-EXIT.
057800    IF       YD-EVT-IS-ARRIVED
057900             ADD 1 TO YD-YD-ARRIVALS (YD-YD-IX)
058000             PERFORM BB015-OPEN-STAY THRU BB015-EXIT
058100    ELSE
058200             ADD 1 TO YD-YD-DEPARTURES (YD-YD-IX)
058300             PERFORM BB010-PAIR-BY-SPACE THRU BB010-EXIT.
058400 BB000-EXIT.
058500    EXIT.
058600*
058700 BB015-OPEN-STAY.
058800    ADD      1 TO YD-OS-COUNT.
058900    SET      YD-OS-IX TO YD-OS-COUNT.
059000    MOVE     YD-EVT-YARD-ID    TO YD-OS-YARD-ID (YD-OS-IX).
059100    MOVE     YD-EVT-SPACE-ID   TO YD-OS-SPACE-ID (YD-OS-IX).
059200    MOVE     YD-EVT-TRAILER-ID TO YD-OS-TRAILER-ID (YD-OS-IX).
059300    MOVE     YD-EVT-TIMESTAMP  TO YD-OS-ARRIVAL-TS (YD-OS-IX).
059400    SET      YD-OS-OPEN (YD-OS-IX) TO TRUE.
059500 BB015-EXIT.
059600    EXIT.
059700*
059800 BB010-PAIR-BY-SPACE.
059900    MOVE     "N" TO YD-FOUND-SW.
060000    PERFORM  BB012-TEST-SPACE-ENTRY THRU BB012-EXIT
060100             VARYING YD-OS-IX FROM 1 BY 1
060200             UNTIL YD-OS-IX > YD-OS-COUNT
060300                OR YD-ENTRY-FOUND.
060400    IF       YD-ENTRY-FOUND
060500             PERFORM BB014-CLOSE-SPACE-STAY THRU BB014-EXIT.
060600 BB010-EXIT.
060700    EXIT.
060800*
060900 BB012-TEST-SPACE-ENTRY.
061000    IF       YD-OS-YARD-ID (YD-OS-IX)    = YD-EVT-YARD-ID
061100       AND   YD-OS-SPACE-ID (YD-OS-IX)   = YD-EVT-SPACE-ID
061200       AND   YD-OS-TRAILER-ID (YD-OS-IX) = YD-EVT-TRAILER-ID
061300       AND   YD-OS-OPEN (YD-OS-IX)
061400             MOVE "Y" TO YD-FOUND-SW.
061500 BB012-EXIT.
061600    EXIT.
061700*
061800 BB014-CLOSE-SPACE-STAY.
061900    SET      YD-OS-CLOSED (YD-OS-IX) TO TRUE.
062000    SET      YD-DW-MINUTES-DIFF TO TRUE.
062100    MOVE     YD-OS-ARRIVAL-TS (YD-OS-IX) TO YD-DW-TS-1.
062200    MOVE     YD-EVT-TIMESTAMP             TO YD-DW-TS-2.
062300    CALL     "YDDATE" USING YD-DATE-WORK.
062400    MOVE     YD-DW-MINUTES-RESULT TO YD-WK-MINUTES.
062500    PERFORM  BB030-FIND-OR-ADD-SPACE THRU BB030-EXIT.
062600    ADD      YD-WK-MINUTES TO YD-SP-MINUTES (YD-SP-IX).
062700    MOVE     YD-OS-ARRIVAL-TS (YD-OS-IX) TO YD-WK-ARRIVAL-TS.
062800    MOVE     YD-EVT-TIMESTAMP             TO YD-WK-DEPART-TS.
062900    IF       YD-TEST-MODE-ON
063000             MOVE YD-WK-ARRIVAL-TS TO YD-BUCKET-CURSOR
063100             DISPLAY "YD000 CLOSED STAY ARR=" YD-BC-HH
063200                      " MIN=" YD-WK-MINUTES.
063300    PERFORM  CC000-ACCUM-FLEET-PEAK THRU CC000-EXIT.
063400    PERFORM  DD000-ACCUM-YARD-PEAK  THRU DD000-EXIT.
063500 BB014-EXIT.
063600    EXIT.
063700*
063800 BB020-FIND-OR-ADD-YARD.
063900    MOVE     "N" TO YD-FOUND-SW.
064000    PERFORM  BB022-TEST-YARD-ENTRY THRU BB022-EXIT
064100             VARYING YD-YD-IX FROM 1 BY 1
064200             UNTIL YD-YD-IX > YD-YD-COUNT
064300                OR YD-ENTRY-FOUND.
064400    IF       NOT YD-ENTRY-FOUND
064500             ADD 1 TO YD-YD-COUNT
064600             SET YD-YD-IX TO YD-YD-COUNT
064700             MOVE YD-EVT-YARD-ID TO YD-YD-ID (YD-YD-IX).
064800 BB020-EXIT.
064900    EXIT.
065000*
065100 BB022-TEST-YARD-ENTRY.
065200    IF       YD-YD-ID (YD-YD-IX) = YD-EVT-YARD-ID
065300             MOVE "Y" TO YD-FOUND-SW.
065400 BB022-EXIT.
065500    EXIT.
065600*
065700 BB030-FIND-OR-ADD-SPACE.
065800    MOVE     "N" TO YD-FOUND-SW.
065900    PERFORM  BB032-TEST-SPACE THRU BB032-EXIT
066000             VARYING YD-SP-IX FROM 1 BY 1
066100             UNTIL YD-SP-IX > YD-SP-COUNT
066200                OR YD-ENTRY-FOUND.
066300    IF       NOT YD-ENTRY-FOUND
066400             ADD 1 TO YD-SP-COUNT
066500             SET YD-SP-IX TO YD-SP-COUNT
066600             MOVE YD-EVT-YARD-ID  TO YD-SP-YARD-ID (YD-SP-IX)
066700             MOVE YD-EVT-SPACE-ID TO YD-SP-SPACE-ID (YD-SP-IX).
066800 BB030-EXIT.
066900    EXIT.
067000*
067100 BB032-TEST-SPACE.
067200    IF       YD-SP-YARD-ID (YD-SP-IX)  = YD-EVT-YARD-ID
067300       AND   YD-SP-SPACE-ID (YD-SP-IX) = YD-EVT-SPACE-ID
067400             MOVE "Y" TO YD-FOUND-SW.
067500 BB032-EXIT.
067600    EXIT.
067700*
067800*-----------------------------------------------------------
067900*  Cc - fleet-wide hour buckets, bumped once per hour start
068000*       covered by a stay just closed in Bb014.
068100*-----------------------------------------------------------
068200*
068300 CC000-ACCUM-FLEET-PEAK.
068400    SET      YD-DW-HOUR-TRUNC TO TRUE.
068500    MOVE     YD-WK-ARRIVAL-TS TO YD-DW-TS-1.
068600    CALL     "YDDATE" USING YD-DATE-WORK.
068700    MOVE     YD-DW-HOUR-RESULT TO YD-BUCKET-CURSOR.
068800    PERFORM  CC012-BUMP-ONE-FLEET-BUCKET THRU CC012-EXIT
068900             UNTIL YD-BUCKET-CURSOR NOT < YD-WK-DEPART-TS.
069000 CC000-EXIT.
069100    EXIT.
069200*
069300 CC012-BUMP-ONE-FLEET-BUCKET.
069400    PERFORM  CC014-FIND-OR-ADD-FLEET-BUCKET THRU CC014-EXIT.
069500    ADD      1 TO YD-FB-CNT (YD-FB-IX).
069600    SET      YD-DW-NEXT-HOUR TO TRUE.
069700    MOVE     YD-BUCKET-CURSOR TO YD-DW-TS-1.
069800    CALL     "YDDATE" USING YD-DATE-WORK.
069900    MOVE     YD-DW-HOUR-RESULT TO YD-BUCKET-CURSOR.
070000 CC012-EXIT.
070100    EXIT.
070200*
070300 CC014-FIND-OR-ADD-FLEET-BUCKET.
070400    MOVE     "N" TO YD-FOUND-SW.
070500    PERFORM  CC016-TEST-FLEET-BUCKET THRU CC016-EXIT
070600             VARYING YD-FB-IX FROM 1 BY 1
070700             UNTIL YD-FB-IX > YD-FB-COUNT
070800                OR YD-ENTRY-FOUND.
070900    IF       NOT YD-ENTRY-FOUND
071000             ADD 1 TO YD-FB-COUNT
071100             SET YD-FB-IX TO YD-FB-COUNT
071200             MOVE YD-BUCKET-CURSOR TO YD-FB-TS (YD-FB-IX)
071300             MOVE ZERO TO YD-FB-CNT (YD-FB-IX).
071400 CC014-EXIT.
071500    EXIT.
071600*
071700 CC016-TEST-FLEET-BUCKET.
071800    IF       YD-FB-TS (YD-FB-IX) = YD-BUCKET-CURSOR
071900             MOVE "Y" TO YD-FOUND-SW.
072000 CC016-EXIT.
072100    EXIT.
072200*
072300*-----------------------------------------------------------
072400*  Dd - same hour-bucket algorithm as Cc, kept per yard for
072500*       the yard-summary peak line.
072600*-----------------------------------------------------------
072700*
072800 DD000-ACCUM-YARD-PEAK.
072900    SET      YD-DW-HOUR-TRUNC TO TRUE.
073000    MOVE     YD-WK-ARRIVAL-TS TO YD-DW-TS-1.
073100    CALL     "YDDATE" USING YD-DATE-WORK.
073200    MOVE     YD-DW-HOUR-RESULT TO YD-BUCKET-CURSOR.
073300    PERFORM  DD012-BUMP-ONE-YARD-BUCKET THRU DD012-EXIT
073400             UNTIL YD-BUCKET-CURSOR NOT < YD-WK-DEPART-TS.
073500 DD000-EXIT.
073600    EXIT.
073700*
073800 DD012-BUMP-ONE-YARD-BUCKET.
073900    PERFORM  DD014-FIND-OR-ADD-YARD-BUCKET THRU DD014-EXIT.
074000    ADD      1 TO YD-YD-BUCKET-CNT (YD-YD-IX YD-YD-BK-IX).
074100    SET      YD-DW-NEXT-HOUR TO TRUE.
074200    MOVE     YD-BUCKET-CURSOR TO YD-DW-TS-1.
074300    CALL     "YDDATE" USING YD-DATE-WORK.
074400    MOVE     YD-DW-HOUR-RESULT TO YD-BUCKET-CURSOR.
074500 DD012-EXIT.
074600    EXIT.
074700*
074800 DD014-FIND-OR-ADD-YARD-BUCKET.
074900    MOVE     "N" TO YD-FOUND-SW.
075000    PERFORM  DD016-TEST-YARD-BUCKET THRU DD016-EXIT
075100             VARYING YD-YD-BK-IX FROM 1 BY 1
075200             UNTIL YD-YD-BK-IX > YD-YD-BUCKET-COUNT (YD-YD-IX)
075300                OR YD-ENTRY-FOUND.
075400    IF       NOT YD-ENTRY-FOUND
075500             ADD 1 TO YD-YD-BUCKET-COUNT (YD-YD-IX)
075600             SET YD-YD-BK-IX TO YD-YD-BUCKET-COUNT (YD-YD-IX)
075700             MOVE YD-BUCKET-CURSOR
075800                  TO YD-YD-BUCKET-TS (YD-YD-IX YD-YD-BK-IX)
075900             MOVE ZERO
076000                  TO YD-YD-BUCKET-CNT (YD-YD-IX YD-YD-BK-IX).
076100 DD014-EXIT.
076200    EXIT.
076300*
076400 DD016-TEST-YARD-BUCKET.
076500    IF       YD-YD-BUCKET-TS (YD-YD-IX YD-YD-BK-IX)
076600                = YD-BUCKET-CURSOR
076700             MOVE "Y" TO YD-FOUND-SW.
076800 DD016-EXIT.
076900    EXIT.
077000*
077100*-----------------------------------------------------------
077200*  Ee - yard-wide (space dropped) pairing that feeds the
077300*       trailer dwell-time and granular statistics reports.
077400*-----------------------------------------------------------
077500*
077600 EE000-ACCUM-TRAILER-TOTALS.
077700    IF       YD-EVT-IS-ARRIVED
077800             PERFORM EE015-OPEN-YD-STAY THRU EE015-EXIT
077900    ELSE
078000             PERFORM EE010-PAIR-BY-YARD THRU EE010-EXIT.
078100 EE000-EXIT.
078200    EXIT.
078300*
078400 EE015-OPEN-YD-STAY.
078500    ADD      1 TO YD-OY-COUNT.
078600    SET      YD-OY-IX TO YD-OY-COUNT.
078700    MOVE     YD-EVT-YARD-ID    TO YD-OY-YARD-ID (YD-OY-IX).
078800    MOVE     YD-EVT-TRAILER-ID TO YD-OY-TRAILER-ID (YD-OY-IX).
078900    MOVE     YD-EVT-TIMESTAMP  TO YD-OY-ARRIVAL-TS (YD-OY-IX).
079000    SET      YD-OY-OPEN (YD-OY-IX) TO TRUE.
079100    PERFORM  EE020-FIND-OR-ADD-TRAILER THRU EE020-EXIT.
079200 EE015-EXIT.
079300    EXIT.
079400*
079500 EE010-PAIR-BY-YARD.
079600    PERFORM  EE020-FIND-OR-ADD-TRAILER THRU EE020-EXIT.
079700    MOVE     "N" TO YD-FOUND-SW.
079800    PERFORM  EE012-TEST-YD-ENTRY THRU EE012-EXIT
079900             VARYING YD-OY-IX FROM 1 BY 1
080000             UNTIL YD-OY-IX > YD-OY-COUNT
080100                OR YD-ENTRY-FOUND.
080200    IF       YD-ENTRY-FOUND
080300             PERFORM EE014-CLOSE-YD-STAY THRU EE014-EXIT.
080400 EE010-EXIT.
080500    EXIT.
080600*
080700 EE012-TEST-YD-ENTRY.
080800    IF       YD-OY-YARD-ID (YD-OY-IX)    = YD-EVT-YARD-ID
080900       AND   YD-OY-TRAILER-ID (YD-OY-IX) = YD-EVT-TRAILER-ID
081000       AND   YD-OY-OPEN (YD-OY-IX)
081100             MOVE "Y" TO YD-FOUND-SW.
081200 EE012-EXIT.
081300    EXIT.
081400*
081500 EE014-CLOSE-YD-STAY.
081600    SET      YD-OY-CLOSED (YD-OY-IX) TO TRUE.
081700    SET      YD-DW-MINUTES-DIFF TO TRUE.
081800    MOVE     YD-OY-ARRIVAL-TS (YD-OY-IX) TO YD-DW-TS-1.
081900    MOVE     YD-EVT-TIMESTAMP             TO YD-DW-TS-2.
082000    CALL     "YDDATE" USING YD-DATE-WORK.
082100    PERFORM  EE020-FIND-OR-ADD-TRAILER THRU EE020-EXIT.
082200    ADD      YD-DW-MINUTES-RESULT TO YD-TR-MINUTES (YD-TR-IX).
082300 EE014-EXIT.
082400    EXIT.
082500*
082600 EE020-FIND-OR-ADD-TRAILER.
082700    MOVE     "N" TO YD-FOUND-SW.
082800    PERFORM  EE022-TEST-TRAILER THRU EE022-EXIT
082900             VARYING YD-TR-IX FROM 1 BY 1
083000             UNTIL YD-TR-IX > YD-TR-COUNT
083100                OR YD-ENTRY-FOUND.
083200    IF       NOT YD-ENTRY-FOUND
083300             ADD 1 TO YD-TR-COUNT
083400             SET YD-TR-IX TO YD-TR-COUNT
083500             MOVE YD-EVT-YARD-ID    TO YD-TR-YARD-ID (YD-TR-IX)
083600             MOVE YD-EVT-TRAILER-ID
083700                  TO YD-TR-TRAILER-ID (YD-TR-IX).
083800 EE020-EXIT.
083900    EXIT.
084000*
084100 EE022-TEST-TRAILER.
084200    IF       YD-TR-YARD-ID (YD-TR-IX)    = YD-EVT-YARD-ID
084300       AND   YD-TR-TRAILER-ID (YD-TR-IX) = YD-EVT-TRAILER-ID
084400             MOVE "Y" TO YD-FOUND-SW.
084500 EE022-EXIT.
084600    EXIT.
084700*
084800*-----------------------------------------------------------
084900*  Ff - scan of the trailer-totals table shared by the
085000*       dwell-time extremes and granular statistics reports.
085100*-----------------------------------------------------------
085200*
085300 FF020-FIND-EXTREMES.
085400    MOVE     ZERO TO YD-WK-MAX-TR-IX YD-WK-MIN-TR-IX
085500                     YD-WK-YD-TOTAL  YD-WK-YD-UNIQUE
085600                     YD-WK-YD-ALL-COUNT.
085700    MOVE     SPACES TO YD-WK-MOST-TR-ID YD-WK-LEAST-TR-ID.
085800    MOVE     ZERO   TO YD-WK-MOST-HOURS YD-WK-LEAST-HOURS.
085900    IF       YD-TR-COUNT = ZERO
086000             GO TO FF020-EXIT.
086100    PERFORM  FF022-TEST-ONE-TRAILER THRU FF022-EXIT
086200             VARYING YD-TR-IX FROM 1 BY 1
086300             UNTIL YD-TR-IX > YD-TR-COUNT.
086400    IF       YD-WK-MAX-TR-IX = ZERO
086500             GO TO FF020-EXIT.
086600    MOVE     YD-TR-TRAILER-ID (YD-WK-MAX-TR-IX)
086700             TO YD-WK-MOST-TR-ID.
086800    COMPUTE  YD-WK-MOST-HOURS ROUNDED =
086900             YD-TR-MINUTES (YD-WK-MAX-TR-IX) / 60.
087000    MOVE     YD-TR-TRAILER-ID (YD-WK-MIN-TR-IX)
087100             TO YD-WK-LEAST-TR-ID.
087200    COMPUTE  YD-WK-LEAST-HOURS ROUNDED =
087300             YD-TR-MINUTES (YD-WK-MIN-TR-IX) / 60.
087400 FF020-EXIT.
087500    EXIT.
087600*
087700 FF022-TEST-ONE-TRAILER.
087800    IF       YD-TR-YARD-ID (YD-TR-IX) NOT = YD-YD-ID (YD-YD-IX)
087900             GO TO FF022-EXIT.
088000    ADD      1 TO YD-WK-YD-ALL-COUNT.
088100    ADD      YD-TR-MINUTES (YD-TR-IX) TO YD-WK-YD-TOTAL.
088200    IF       YD-TR-MINUTES (YD-TR-IX) > ZERO
088300             ADD 1 TO YD-WK-YD-UNIQUE.
088400    IF       YD-WK-MAX-TR-IX = ZERO
088500             MOVE YD-TR-IX TO YD-WK-MAX-TR-IX
088600             MOVE YD-TR-IX TO YD-WK-MIN-TR-IX
088700             GO TO FF022-EXIT.
088800    IF       YD-TR-MINUTES (YD-TR-IX)
088900                > YD-TR-MINUTES (YD-WK-MAX-TR-IX)
089000             MOVE YD-TR-IX TO YD-WK-MAX-TR-IX.
089100    IF       YD-TR-MINUTES (YD-TR-IX)
089200                < YD-TR-MINUTES (YD-WK-MIN-TR-IX)
089300             MOVE YD-TR-IX TO YD-WK-MIN-TR-IX.
089400 FF022-EXIT.
089500    EXIT.
089600*
089700*-----------------------------------------------------------
089800*  Gg - event-type and per-yard event counts, independent of
089900*       the arrival/departure pairing done above.
090000*-----------------------------------------------------------
090100*
090200 GG000-ACCUM-EVENT-COUNTS.
090300    PERFORM  GG010-FIND-OR-ADD-EVENT-TYPE THRU GG010-EXIT.
090400    ADD      1 TO YD-ET-CNT (YD-ET-IX).
090500    PERFORM  GG020-FIND-OR-ADD-YARD-EVENT THRU GG020-EXIT.
090600    ADD      1 TO YD-YE-TOTAL-CNT (YD-YE-IX).
090700    PERFORM  GG030-FIND-OR-ADD-YARD-EVT-TYPE THRU GG030-EXIT.
090800    ADD      1 TO YD-YE-TYPE-CNT (YD-YE-IX YD-YE-TX-IX).
090900    IF       YD-PARAM-FOUND
091000       AND   YD-EVT-YARD-ID = YD-PRM-REPORT-YARD
091100       AND   YD-EVT-TIMESTAMP IS NUMERIC
091200       AND   YD-EVT-TIMESTAMP > ZERO
091300             ADD 1 TO YD-EA-VALID-COUNT
091400             PERFORM GG040-TRACK-FIRST-LAST THRU GG040-EXIT.
091500    IF       YD-PARAM-FOUND
091600       AND   YD-EVT-TIMESTAMP IS NUMERIC
091700       AND   YD-EVT-TIMESTAMP > ZERO
091800       AND   YD-EVT-TIMESTAMP NOT < YD-PRM-RANGE-START-TS
091900       AND   YD-EVT-TIMESTAMP NOT > YD-PRM-RANGE-END-TS
092000             ADD 1 TO YD-EA-RANGE-COUNT.
092100 GG000-EXIT.
092200    EXIT.
092300*
092400 GG010-FIND-OR-ADD-EVENT-TYPE.
092500    MOVE     "N" TO YD-FOUND-SW.
092600    PERFORM  GG012-TEST-EVENT-TYPE THRU GG012-EXIT
092700             VARYING YD-ET-IX FROM 1 BY 1
092800             UNTIL YD-ET-IX > YD-ET-COUNT
092900                OR YD-ENTRY-FOUND.
093000    IF       NOT YD-ENTRY-FOUND
093100             ADD 1 TO YD-ET-COUNT
093200             SET YD-ET-IX TO YD-ET-COUNT
093300             MOVE YD-EVT-TYPE TO YD-ET-TYPE (YD-ET-IX).
093400 GG010-EXIT.
093500    EXIT.
093600*
093700 GG012-TEST-EVENT-TYPE.
093800    IF       YD-ET-TYPE (YD-ET-IX) = YD-EVT-TYPE
093900             MOVE "Y" TO YD-FOUND-SW.
094000 GG012-EXIT.
094100    EXIT.
094200*
094300 GG020-FIND-OR-ADD-YARD-EVENT.
094400    MOVE     "N" TO YD-FOUND-SW.
094500    PERFORM  GG022-TEST-YARD-EVENT THRU GG022-EXIT
094600             VARYING YD-YE-IX FROM 1 BY 1
094700             UNTIL YD-YE-IX > YD-YE-COUNT
094800                OR YD-ENTRY-FOUND.
094900    IF       NOT YD-ENTRY-FOUND
095000             ADD 1 TO YD-YE-COUNT
095100             SET YD-YE-IX TO YD-YE-COUNT
095200             MOVE YD-EVT-YARD-ID TO YD-YE-YARD-ID (YD-YE-IX).
095300 GG020-EXIT.
095400    EXIT.
095500*
095600 GG022-TEST-YARD-EVENT.
095700    IF       YD-YE-YARD-ID (YD-YE-IX) = YD-EVT-YARD-ID
095800             MOVE "Y" TO YD-FOUND-SW.
095900 GG022-EXIT.
096000    EXIT.
096100*
096200 GG030-FIND-OR-ADD-YARD-EVT-TYPE.
096300    MOVE     "N" TO YD-FOUND-SW.
096400    PERFORM  GG032-TEST-YARD-EVT-TYPE THRU GG032-EXIT
096500             VARYING YD-YE-TX-IX FROM 1 BY 1
096600             UNTIL YD-YE-TX-IX > YD-YE-TYPE-COUNT (YD-YE-IX)
096700                OR YD-ENTRY-FOUND.
096800    IF       NOT YD-ENTRY-FOUND
096900             ADD 1 TO YD-YE-TYPE-COUNT (YD-YE-IX)
097000             SET YD-YE-TX-IX TO YD-YE-TYPE-COUNT (YD-YE-IX)
097100             MOVE YD-EVT-TYPE
097200                  TO YD-YE-TYPE (YD-YE-IX YD-YE-TX-IX).
097300 GG030-EXIT.
097400    EXIT.
097500*
097600 GG032-TEST-YARD-EVT-TYPE.
097700    IF       YD-YE-TYPE (YD-YE-IX YD-YE-TX-IX) = YD-EVT-TYPE
097800             MOVE "Y" TO YD-FOUND-SW.
097900 GG032-EXIT.
098000    EXIT.
098100*
098200 GG040-TRACK-FIRST-LAST.
098300    IF       YD-EA-HAVE-FIRST
098400             GO TO GG042-UPDATE-EXTREMES.
098500    MOVE     YD-EVT-TIMESTAMP TO YD-EA-FIRST-TS.
098600    MOVE     YD-EVT-TIMESTAMP TO YD-EA-LAST-TS.
098700    SET      YD-EA-HAVE-FIRST TO TRUE.
098800    GO TO    GG040-EXIT.
098900 GG042-UPDATE-EXTREMES.
099000    IF       YD-EVT-TIMESTAMP < YD-EA-FIRST-TS
099100             MOVE YD-EVT-TIMESTAMP TO YD-EA-FIRST-TS.
099200    IF       YD-EVT-TIMESTAMP > YD-EA-LAST-TS
099300             MOVE YD-EVT-TIMESTAMP TO YD-EA-LAST-TS.
099400 GG040-EXIT.
099500    EXIT.
099600*
099700*-----------------------------------------------------------
099800*  Hh - print the seven report sections, in unit order, off
099900*       the tables built by Bb through Gg above.
100000*-----------------------------------------------------------
100100*
100200 HH000-PRINT-REPORTS.
100300    PERFORM  HH005-COMPUTE-GRAND-TOTALS  THRU HH005-EXIT.
100400    PERFORM  HH010-PRINT-YARD-STATS      THRU HH010-EXIT.
100500    PERFORM  HH020-PRINT-PARKING-UTIL    THRU HH020-EXIT.
100600    PERFORM  HH030-PRINT-PEAK-UTIL       THRU HH030-EXIT.
100700    PERFORM  HH040-PRINT-YARD-SUMMARY    THRU HH040-EXIT.
100800    PERFORM  HH050-PRINT-TRAILER-TIME    THRU HH050-EXIT.
100900    PERFORM  HH060-PRINT-GRANULAR        THRU HH060-EXIT.
101000    PERFORM  HH070-PRINT-EVENT-ANALYTICS THRU HH070-EXIT.
101100 HH000-EXIT.
101200    EXIT.
101300*
101400 HH005-COMPUTE-GRAND-TOTALS.
101500    MOVE     ZERO TO YD-GRAND-ARRIVALS YD-GRAND-DEPARTURES.
101600    PERFORM  HH006-ADD-ONE-YARD-TOTAL THRU HH006-EXIT
101700             VARYING YD-YD-IX FROM 1 BY 1
101800             UNTIL YD-YD-IX > YD-YD-COUNT.
101900 HH005-EXIT.
102000    EXIT.
102100*
102200 HH006-ADD-ONE-YARD-TOTAL.
102300    ADD      YD-YD-ARRIVALS (YD-YD-IX)   TO YD-GRAND-ARRIVALS.
102400    ADD      YD-YD-DEPARTURES (YD-YD-IX) TO YD-GRAND-DEPARTURES.
102500 HH006-EXIT.
102600    EXIT.
102700*
102800 HH010-PRINT-YARD-STATS.
102900    INITIATE YD-YARD-STATS-RPT.
103000    PERFORM  HH012-GENERATE-YARD-LINE THRU HH012-EXIT
103100             VARYING YD-YD-IX FROM 1 BY 1
103200             UNTIL YD-YD-IX > YD-YD-COUNT.
103300    TERMINATE YD-YARD-STATS-RPT.
103400 HH010-EXIT.
103500    EXIT.
103600*
103700 HH012-GENERATE-YARD-LINE.
103800    GENERATE YD-STATS-DETAIL.
103900 HH012-EXIT.
104000    EXIT.
104100*
104200 HH020-PRINT-PARKING-UTIL.
104300    INITIATE YD-PARKING-UTIL-RPT.
104400    PERFORM  HH022-GENERATE-SPACE-LINE THRU HH022-EXIT
104500             VARYING YD-SP-IX FROM 1 BY 1
104600             UNTIL YD-SP-IX > YD-SP-COUNT.
104700    TERMINATE YD-PARKING-UTIL-RPT.
104800 HH020-EXIT.
104900    EXIT.
105000*
105100 HH022-GENERATE-SPACE-LINE.
105200    COMPUTE  YD-PW-HOURS ROUNDED =
105300             YD-SP-MINUTES (YD-SP-IX) / 60.
105400    GENERATE YD-SPACE-DETAIL.
105500 HH022-EXIT.
105600    EXIT.
105700*
105800 HH030-PRINT-PEAK-UTIL.
105900    MOVE     ZERO TO YD-WK-MAX-CNT.
106000    PERFORM  HH032-FIND-FLEET-MAX THRU HH032-EXIT
106100             VARYING YD-FB-IX FROM 1 BY 1
106200             UNTIL YD-FB-IX > YD-FB-COUNT.
106300    INITIATE YD-PEAK-UTIL-RPT.
106400    IF       YD-FB-COUNT = ZERO
106500             MOVE SPACES TO YD-PW-HOUR-DISP
106600             GENERATE YD-PEAK-DETAIL
106700    ELSE
106800             PERFORM HH034-GENERATE-PEAK-LINE THRU HH034-EXIT
106900                     VARYING YD-FB-IX FROM 1 BY 1
107000                     UNTIL YD-FB-IX > YD-FB-COUNT.
107100    TERMINATE YD-PEAK-UTIL-RPT.
107200 HH030-EXIT.
107300    EXIT.
107400*
107500 HH032-FIND-FLEET-MAX.
107600    IF       YD-FB-CNT (YD-FB-IX) > YD-WK-MAX-CNT
107700             MOVE YD-FB-CNT (YD-FB-IX) TO YD-WK-MAX-CNT.
107800 HH032-EXIT.
107900    EXIT.
108000*
108100 HH034-GENERATE-PEAK-LINE.
108200    IF       YD-FB-CNT (YD-FB-IX) = YD-WK-MAX-CNT
108300             SET YD-DW-FORMAT-HOUR TO TRUE
108400             MOVE YD-FB-TS (YD-FB-IX) TO YD-DW-TS-1
108500             CALL "YDDATE" USING YD-DATE-WORK
108600             MOVE YD-DW-DISPLAY-RESULT TO YD-PW-HOUR-DISP
108700             GENERATE YD-PEAK-DETAIL.
108800 HH034-EXIT.
108900    EXIT.
109000*
109100 HH040-PRINT-YARD-SUMMARY.
109200    INITIATE YD-YARD-SUMMARY-RPT.
109300    PERFORM  HH042-PRINT-ONE-YARD-SUMMARY THRU HH042-EXIT
109400             VARYING YD-YD-IX FROM 1 BY 1
109500             UNTIL YD-YD-IX > YD-YD-COUNT.
109600    TERMINATE YD-YARD-SUMMARY-RPT.
109700 HH040-EXIT.
109800    EXIT.
109900*
110000 HH042-PRINT-ONE-YARD-SUMMARY.
110100    MOVE     ZERO TO YD-WK-MAX-CNT.
110200    PERFORM  HH044-FIND-YARD-MAX THRU HH044-EXIT
110300             VARYING YD-YD-BK-IX FROM 1 BY 1
110400             UNTIL YD-YD-BK-IX > YD-YD-BUCKET-COUNT (YD-YD-IX).
110500    IF       YD-YD-BUCKET-COUNT (YD-YD-IX) = ZERO
110600             MOVE SPACES TO YD-PW-HOUR-DISP
110700             GENERATE YD-SUMMARY-DETAIL
110800    ELSE
110900             PERFORM HH046-GENERATE-SUMMARY-LINE THRU HH046-EXIT
111000                     VARYING YD-YD-BK-IX FROM 1 BY 1
111100                     UNTIL YD-YD-BK-IX
111200                        > YD-YD-BUCKET-COUNT (YD-YD-IX).
111300 HH042-EXIT.
111400    EXIT.
111500*
111600 HH044-FIND-YARD-MAX.
111700    IF       YD-YD-BUCKET-CNT (YD-YD-IX YD-YD-BK-IX)
111800                > YD-WK-MAX-CNT
111900             MOVE YD-YD-BUCKET-CNT (YD-YD-IX YD-YD-BK-IX)
112000                  TO YD-WK-MAX-CNT.
112100 HH044-EXIT.
112200    EXIT.
112300*
112400 HH046-GENERATE-SUMMARY-LINE.
112500    IF       YD-YD-BUCKET-CNT (YD-YD-IX YD-YD-BK-IX)
112600                = YD-WK-MAX-CNT
112700             SET YD-DW-FORMAT-HOUR TO TRUE
112800             MOVE YD-YD-BUCKET-TS (YD-YD-IX YD-YD-BK-IX)
112900                  TO YD-DW-TS-1
113000             CALL "YDDATE" USING YD-DATE-WORK
113100             MOVE YD-DW-DISPLAY-RESULT TO YD-PW-HOUR-DISP
113200             GENERATE YD-SUMMARY-DETAIL.
113300 HH046-EXIT.
113400    EXIT.
113500*
113600 HH050-PRINT-TRAILER-TIME.
113700    INITIATE YD-TRAILER-TIME-RPT.
113800    PERFORM  HH052-PRINT-ONE-YARD-EXTREMES THRU HH052-EXIT
113900             VARYING YD-YD-IX FROM 1 BY 1
114000             UNTIL YD-YD-IX > YD-YD-COUNT.
114100    TERMINATE YD-TRAILER-TIME-RPT.
114200 HH050-EXIT.
114300    EXIT.
114400*
114500 HH052-PRINT-ONE-YARD-EXTREMES.
114600    PERFORM  FF020-FIND-EXTREMES THRU FF020-EXIT.
114700    MOVE     YD-YD-ID (YD-YD-IX) TO YD-WK-YARD-ID.
114800    GENERATE YD-TRAILER-TIME-DETAIL.
114900 HH052-EXIT.
115000    EXIT.
115100*
115200 HH060-PRINT-GRANULAR.
115300    INITIATE YD-GRANULAR-RPT.
115400    PERFORM  HH062-PRINT-ONE-YARD-GRANULAR THRU HH062-EXIT
115500             VARYING YD-YD-IX FROM 1 BY 1
115600             UNTIL YD-YD-IX > YD-YD-COUNT.
115700    TERMINATE YD-GRANULAR-RPT.
115800 HH060-EXIT.
115900    EXIT.
116000*
116100 HH062-PRINT-ONE-YARD-GRANULAR.
116200    PERFORM  FF020-FIND-EXTREMES THRU FF020-EXIT.
116300    COMPUTE  YD-WK-TOTAL-HOURS ROUNDED =
116400             YD-WK-YD-TOTAL / 60.
116500    IF       YD-WK-YD-ALL-COUNT = ZERO
116600             MOVE ZERO TO YD-WK-AVG-HOURS
116700    ELSE
116800             COMPUTE YD-WK-AVG-HOURS ROUNDED =
116900                     (YD-WK-YD-TOTAL / YD-WK-YD-ALL-COUNT) / 60.
117000    GENERATE YD-GRAN-YARD-DETAIL.
117100    IF       YD-WK-YD-TOTAL > ZERO
117200             PERFORM HH064-PRINT-TRAILER-PCT THRU HH064-EXIT
117300                     VARYING YD-TR-IX FROM 1 BY 1
117400                     UNTIL YD-TR-IX > YD-TR-COUNT.
117500 HH062-EXIT.
117600    EXIT.
117700*
117800 HH064-PRINT-TRAILER-PCT.
117900    IF       YD-TR-YARD-ID (YD-TR-IX) NOT = YD-YD-ID (YD-YD-IX)
118000             GO TO HH064-EXIT.
118100    COMPUTE  YD-PW-PCT ROUNDED =
118200             (YD-TR-MINUTES (YD-TR-IX) * 100) / YD-WK-YD-TOTAL.
118300    GENERATE YD-GRAN-TRAILER-DETAIL.
118400 HH064-EXIT.
118500    EXIT.
118600*
118700 HH070-PRINT-EVENT-ANALYTICS.
118800    INITIATE YD-EVENT-ANALYTICS-RPT.
118900    PERFORM  HH072-GENERATE-YARD-EVT-LINE THRU HH072-EXIT
119000             VARYING YD-YE-IX FROM 1 BY 1
119100             UNTIL YD-YE-IX > YD-YE-COUNT.
119200    PERFORM  HH074-FIND-TOP-EVENT-TYPE THRU HH074-EXIT.
119300    IF       YD-WK-TOP-CNT > ZERO
119400             GENERATE YD-EVT-TOP-TYPE-DETAIL.
119500    IF       YD-PARAM-FOUND
119600             PERFORM HH076-PRINT-CONFIG-DIST THRU HH076-EXIT.
119700    TERMINATE YD-EVENT-ANALYTICS-RPT.
119800 HH070-EXIT.
119900    EXIT.
120000*
120100 HH072-GENERATE-YARD-EVT-LINE.
120200    GENERATE YD-EVT-YARD-DETAIL.
120300 HH072-EXIT.
120400    EXIT.
120500*
120600 HH074-FIND-TOP-EVENT-TYPE.
120700    MOVE     SPACES TO YD-WK-TOP-TYPE.
120800    MOVE     ZERO   TO YD-WK-TOP-CNT.
120900    PERFORM  HH075-TEST-ONE-EVENT-TYPE THRU HH075-EXIT
121000             VARYING YD-ET-IX FROM 1 BY 1
121100             UNTIL YD-ET-IX > YD-ET-COUNT.
121200 HH074-EXIT.
121300    EXIT.
121400*
121500 HH075-TEST-ONE-EVENT-TYPE.
121600    IF       YD-ET-CNT (YD-ET-IX) > YD-WK-TOP-CNT
121700             MOVE YD-ET-CNT (YD-ET-IX)  TO YD-WK-TOP-CNT
121800             MOVE YD-ET-TYPE (YD-ET-IX) TO YD-WK-TOP-TYPE.
121900 HH075-EXIT.
122000    EXIT.
122100*
122200 HH076-PRINT-CONFIG-DIST.
122300    MOVE     "N" TO YD-FOUND-SW.
122400    PERFORM  HH078-TEST-CONFIG-YARD THRU HH078-EXIT
122500             VARYING YD-YE-IX FROM 1 BY 1
122600             UNTIL YD-YE-IX > YD-YE-COUNT
122700                OR YD-ENTRY-FOUND.
122800    IF       YD-ENTRY-FOUND
122900             PERFORM HH080-GENERATE-DIST-LINE THRU HH080-EXIT
123000                     VARYING YD-YE-TX-IX FROM 1 BY 1
123100                     UNTIL YD-YE-TX-IX
123200                        > YD-YE-TYPE-COUNT (YD-YE-IX).
123300    PERFORM  HH082-COMPUTE-AVG-PER-DAY THRU HH082-EXIT.
123400    GENERATE YD-EVT-AVG-DETAIL.
123500    GENERATE YD-EVT-RANGE-DETAIL.
123600 HH076-EXIT.
123700    EXIT.
123800*
123900 HH078-TEST-CONFIG-YARD.
124000    IF       YD-YE-YARD-ID (YD-YE-IX) = YD-PRM-REPORT-YARD
124100             MOVE "Y" TO YD-FOUND-SW.
124200 HH078-EXIT.
124300    EXIT.
124400*
124500 HH080-GENERATE-DIST-LINE.
124600    GENERATE YD-EVT-DIST-DETAIL.
124700 HH080-EXIT.
124800    EXIT.
124900*
125000 HH082-COMPUTE-AVG-PER-DAY.
125100    IF       NOT YD-EA-HAVE-FIRST
125200             MOVE ZERO TO YD-EA-AVG-PER-DAY
125300             GO TO HH082-EXIT.
125400    SET      YD-DW-DAY-SPAN TO TRUE.
125500    MOVE     YD-EA-FIRST-TS TO YD-DW-TS-1.
125600    MOVE     YD-EA-LAST-TS  TO YD-DW-TS-2.
125700    CALL     "YDDATE" USING YD-DATE-WORK.
125800    MOVE     YD-DW-DAYS-RESULT TO YD-EA-DAY-SPAN.
125900    IF       YD-EA-DAY-SPAN < 1
126000             MOVE 1 TO YD-EA-DAY-SPAN.
126100    COMPUTE  YD-EA-AVG-PER-DAY ROUNDED =
126200             YD-EA-VALID-COUNT / YD-EA-DAY-SPAN.
126300 HH082-EXIT.
126400    EXIT.
126500*
