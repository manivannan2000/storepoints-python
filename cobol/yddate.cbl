000100*****************************************************************
000200*                                                                *
000300*           Yard Event Timestamp Arithmetic Routine              *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000    PROGRAM-ID.         YDDATE.
001100*
001200    AUTHOR.             V B Coen FBCS, FIDM, FIDPM, 14/03/84.
001300*                        For Applewood Computers.
001400*
001500    INSTALLATION.       Applewood Computers - Yard Systems Group.
001600*
001700    DATE-WRITTEN.       14/03/84.
001800*
001900    DATE-COMPILED.
002000*
002100    SECURITY.           Copyright (C) 1984-2026 & later, Vincent
002200*                        Bryan Coen.  Distributed under the GNU
002300*                        General Public License.  See COPYING.
002400*
002500*    Remarks.           Was the Gate-Log Day-Number routine for
002600*                        the original card-fed Trailer Gate Log
002700*                        printer (hence the day-number arithmetic
002800*                        done the hard way - no Date intrinsics
002900*                        were there to use in 84 and none have
003000*                        been let in since, for consistency).
003100*
003200*                        Recast 26/07/26 as a general timestamp
003300*                        utility for the new Yard Event Analytics
003400*                        batch (module YD) - called with a
003500*                        function code and returns one of:
003600*                        minutes between two timestamps, a
003700*                        timestamp truncated to its hour start,
003800*                        that hour bumped on to the next one, an
003900*                        hour formatted for print, or a whole
004000*                        day span between two timestamps.
004100*
004200*    Version.            See Prog-Name in Ws.
004300*
004400*    Called Modules.     None.
004500*
004600*    Functions Used.     None - see Remarks above.
004700*
004800*    Files Used.         None - pure working storage routine.
004900*
005000*    Error Messages Used.
005100*                        None.
005200*
005300* CHANGE-LOG.
005400* 14/03/84 vbc  - 1.00   Written for the Gate-Log printer, TGL010.
005500* 02/11/84 vbc  - 1.01   Fixed Feb 29 test, was off by one on
005600*                        century years.
005700* 19/06/87 jrt  - 1.02   Added day-span entry for the weekly
005800*                        throughput summary.                      YDD0100
005900* 11/01/91 mfk  - 1.03   Ported to the new gate terminals - no
006000*                        logic change, just comment tidy.
006100* 23/09/98 vbc  - 1.04   Y2K readiness review - CCYY already
006200*                        carried full century since 84, no
006300*                        change needed, logged for audit file.    YDD0200
006400* 04/02/99 vbc  - 1.05   Y2K sign-off - leap year test re-verified
006500*                        against year 2000 by hand, OK.
006600* 17/08/04 dlk  - 1.06   Minutes-diff entry point added for the
006700*                        dock dwell-time reports.
006800* 12/05/11 vbc  - 1.07   Migration to Open Cobol.
006900* 16/04/24 vbc  - 1.08   House GPL wording on this notice brought
007000*                        into line with the other TGL jobs.
007100* 26/07/26 vbc  - 2.00   Taken over from TGL010 to become
007200*                        YDDATE for the new Yard Event
007300*                        Analytics batch - Ticket YD-003.         YDD0300
007400* 29/07/26 vbc  -    .01 Seconds now carried through the day
007500*                        number so a same-minute stay of a few
007600*                        seconds still rounds the way Aa expects.
007700* 02/08/26 dlk  -    .02 Tidy - renamed Work-Day-1/2 to the
007800*                        Yd- prefix to match module YD style.
007900* 10/08/26 vbc  - 2.01   Added function N (next hour) for the
008000*                        peak utilisation bucket loop.
008100*
008200*****************************************************************
008300* Notice.
008400* *******
008500*
008600* This notice covers YDDATE and was last revised 10/08/26,
008700* when the module was taken over from the old Gate-Log
008800* day-count routine TGL010 and renamed for the Yard Event
008900* Analytics batch.
009000*
009100* This program is part of the Yard Systems Group's Trailer
009200* Yard Event Analytics suite (module YD) and is Copyright
009300* (c) Vincent B Coen, 2026 and later.
009400*
009500* This program is free software; you can redistribute it
009600* and/or modify it under the terms listed here and of the GNU
009700* General Public License as published by the Free Software
009800* Foundation; version 3 and later as revised for PERSONAL USAGE
009900* ONLY and that includes for use within a business but EXCLUDES
010000* repackaging or for Resale, Rental or Hire in ANY way.
010100*
010200* This program is distributed in the hope that it will be
010300* useful, but WITHOUT ANY WARRANTY; without even the implied
010400* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR
010500* PURPOSE.  See the GNU General Public License for more
010600* details.
010400*
010500*****************************************************************
010600*
010700 ENVIRONMENT             DIVISION.
010800*================================
010900*
011000 CONFIGURATION           SECTION.
011100*
011200 SPECIAL-NAMES.
011300    UPSI-0 ON STATUS IS YD-TEST-MODE-ON
011400           OFF STATUS IS YD-TEST-MODE-OFF.
011500*
011600 INPUT-OUTPUT            SECTION.
011700*------------------------------
011800*
011900 DATA                    DIVISION.
012000*================================
012100*
012200 WORKING-STORAGE SECTION.
012300*-----------------------
012400*
012500 77  PROG-NAME               PIC X(17) VALUE "YDDATE  (2.01.00)".
012600*
012700*    Month table - cumulative whole days before the 1st of each
012800*    month in a non-leap year.  Loaded by VALUE, viewed via the
012900*    redefine as an indexed table - no Function Intrinsics used.
013000*
013100 01  YD-MONTH-TABLE-VALUES.
013200    03  FILLER              PIC 9(3) VALUE 000.
013300    03  FILLER              PIC 9(3) VALUE 031.
013400    03  FILLER              PIC 9(3) VALUE 059.
013500    03  FILLER              PIC 9(3) VALUE 090.
013600    03  FILLER              PIC 9(3) VALUE 120.
013700    03  FILLER              PIC 9(3) VALUE 151.
013800    03  FILLER              PIC 9(3) VALUE 181.
013900    03  FILLER              PIC 9(3) VALUE 212.
014000    03  FILLER              PIC 9(3) VALUE 243.
014100    03  FILLER              PIC 9(3) VALUE 273.
014200    03  FILLER              PIC 9(3) VALUE 304.
014300    03  FILLER              PIC 9(3) VALUE 334.
014400 01  YD-MONTH-TABLE REDEFINES YD-MONTH-TABLE-VALUES.
014500    03  YD-MT-CUM-DAYS      PIC 9(3) OCCURS 12 TIMES
014600                            INDEXED BY YD-MT-IX.
014700*
014800*    Days-in-month table (non-leap) for the hour-bump logic -
014900*    Feb is patched to 29 at run time when the year is leap.
015000*
015100 01  YD-DIM-TABLE-VALUES.
015200    03  FILLER              PIC 99   VALUE 31.
015300    03  FILLER              PIC 99   VALUE 28.
015400    03  FILLER              PIC 99   VALUE 31.
015500    03  FILLER              PIC 99   VALUE 30.
015600    03  FILLER              PIC 99   VALUE 31.
015700    03  FILLER              PIC 99   VALUE 30.
015800    03  FILLER              PIC 99   VALUE 31.
015900    03  FILLER              PIC 99   VALUE 31.
016000    03  FILLER              PIC 99   VALUE 30.
016100    03  FILLER              PIC 99   VALUE 31.
016200    03  FILLER              PIC 99   VALUE 30.
016300    03  FILLER              PIC 99   VALUE 31.
016400 01  YD-DIM-TABLE REDEFINES YD-DIM-TABLE-VALUES.
016500    03  YD-DIM-DAYS         PIC 99 OCCURS 12 TIMES
016600                            INDEXED BY YD-DIM-IX.
016700*
016800*    Timestamp is broken apart via this redefine rather than a
016900*    Function call - cheaper on the old gate terminals and we
017000*    never found a reason to change it since.
017100*
017200 01  YD-TS-BREAK.
017300    03  YD-TSB-CCYY         PIC 9(4).
017400    03  YD-TSB-MM           PIC 9(2).
017500    03  YD-TSB-DD           PIC 9(2).
017600    03  YD-TSB-HH           PIC 9(2).
017700    03  YD-TSB-MIN          PIC 9(2).
017800    03  YD-TSB-SS           PIC 9(2).
017900 01  YD-TS-BREAK-9 REDEFINES YD-TS-BREAK PIC 9(14).
018000*
018100*    Hour-display built field by field then viewed as one string
018200*    via this redefine for the MOVE back to the caller.
018300*
018400 01  YD-FORMAT-AREA.
018500    03  YD-FA-CCYY          PIC 9(4).
018600    03  FILLER              PIC X     VALUE "-".
018700    03  YD-FA-MM            PIC 9(2).
018800    03  FILLER              PIC X     VALUE "-".
018900    03  YD-FA-DD            PIC 9(2).
019000    03  FILLER              PIC X     VALUE " ".
019100    03  YD-FA-HH            PIC 9(2).
019200    03  FILLER              PIC X(6)  VALUE ":00:00".
019300 01  YD-FORMAT-AREA-R REDEFINES YD-FORMAT-AREA PIC X(19).
019400*
019500 01  YD-DAY-CALC.
019600    03  YD-DN-CCYY          PIC 9(4).
019700    03  YD-DN-MM            PIC 9(2).
019800    03  YD-DN-DD            PIC 9(2).
019900    03  YD-DN-RESULT        PIC S9(9) COMP.
020000    03  YD-DN-LEAP-SW       PIC X.
020100        88  YD-DN-IS-LEAP       VALUE "Y".
020200    03  YD-DC-YEARS-BEFORE  PIC S9(9) COMP.
020300    03  YD-DC-TEMP-YEAR     PIC S9(9) COMP.
020400    03  YD-DC-LEAP-DAYS     PIC S9(9) COMP.
020500    03  YD-DC-MONTH-DAYS    PIC S9(5) COMP.
020600    03  YD-DC-DIV-4         PIC S9(9) COMP.
020700    03  YD-DC-DIV-100       PIC S9(9) COMP.
020800    03  YD-DC-DIV-400       PIC S9(9) COMP.
020900    03  YD-DC-REM-4         PIC S9(9) COMP.
021000    03  YD-DC-REM-100       PIC S9(9) COMP.
021100    03  YD-DC-REM-400       PIC S9(9) COMP.
021200    03  YD-DC-DAY-NUMBER-1  PIC S9(9) COMP.
021300    03  YD-DC-SECONDS-1     PIC S9(11) COMP.
021400    03  YD-DC-SECONDS-2     PIC S9(11) COMP.
021500    03  YD-DC-SECONDS-DIFF  PIC S9(11) COMP.
021600    03  YD-DC-DIM           PIC 99     COMP.
021700*
021800 LINKAGE SECTION.
021900*---------------
022000*
022100 COPY "wsydlnk.cob".
022200*
022300 PROCEDURE DIVISION USING YD-DATE-WORK.
022400*======================================
022500*
022600 AA000-MAIN                  SECTION.
022700***********************************
022800*
022900     IF       YD-DW-MINUTES-DIFF
023000              GO TO AA020-MINUTES-DIFF.
023100     IF       YD-DW-HOUR-TRUNC
023200              GO TO AA030-HOUR-TRUNC.
023300     IF       YD-DW-FORMAT-HOUR
023400              GO TO AA040-FORMAT-HOUR.
023500     IF       YD-DW-DAY-SPAN
023600              GO TO AA050-DAY-SPAN.
023700     IF       YD-DW-NEXT-HOUR
023800              GO TO AA060-NEXT-HOUR.
023900     GO       TO AA900-EXIT.
024000*
024100 AA020-MINUTES-DIFF.
024200*
024300     MOVE     YD-DW-TS-1 TO YD-TS-BREAK-9.
024400     MOVE     YD-TSB-CCYY TO YD-DN-CCYY.
024500     MOVE     YD-TSB-MM   TO YD-DN-MM.
024600     MOVE     YD-TSB-DD   TO YD-DN-DD.
024700     PERFORM  AA100-DAY-NUMBER THRU AA100-EXIT.
024800     COMPUTE  YD-DC-SECONDS-1 = YD-DN-RESULT * 86400
024900                               + YD-TSB-HH * 3600
025000                               + YD-TSB-MIN * 60
025100                               + YD-TSB-SS.
025200*
025300     MOVE     YD-DW-TS-2 TO YD-TS-BREAK-9.
025400     MOVE     YD-TSB-CCYY TO YD-DN-CCYY.
025500     MOVE     YD-TSB-MM   TO YD-DN-MM.
025600     MOVE     YD-TSB-DD   TO YD-DN-DD.
025700     PERFORM  AA100-DAY-NUMBER THRU AA100-EXIT.
025800     COMPUTE  YD-DC-SECONDS-2 = YD-DN-RESULT * 86400
025900                               + YD-TSB-HH * 3600
026000                               + YD-TSB-MIN * 60
026100                               + YD-TSB-SS.
026200*
026300     COMPUTE  YD-DC-SECONDS-DIFF = YD-DC-SECONDS-2
026400                                     - YD-DC-SECONDS-1.
026500     DIVIDE   YD-DC-SECONDS-DIFF BY 60
026600              GIVING YD-DW-MINUTES-RESULT.
026700     GO       TO AA900-EXIT.
026800*
026900 AA030-HOUR-TRUNC.
027000*
027100*    Hour bucket = timestamp with minutes and seconds forced to
027200*    zero - the agreed bucket rule for the utilisation counts.
027300*
027400     MOVE     YD-DW-TS-1 TO YD-TS-BREAK-9.
027500     MOVE     ZERO TO YD-TSB-MIN YD-TSB-SS.
027600     MOVE     YD-TS-BREAK-9 TO YD-DW-HOUR-RESULT.
027700     GO       TO AA900-EXIT.
027800*
027900 AA040-FORMAT-HOUR.
028000*
028100     MOVE     YD-DW-TS-1 TO YD-TS-BREAK-9.
028200     MOVE     YD-TSB-CCYY TO YD-FA-CCYY.
028300     MOVE     YD-TSB-MM   TO YD-FA-MM.
028400     MOVE     YD-TSB-DD   TO YD-FA-DD.
028500     MOVE     YD-TSB-HH   TO YD-FA-HH.
028600     MOVE     YD-FORMAT-AREA-R TO YD-DW-DISPLAY-RESULT.
028700     GO       TO AA900-EXIT.
028800*
028900 AA050-DAY-SPAN.
029000*
029100*    Whole days between the earliest (Ts-1) and latest (Ts-2)
029200*    valid timestamp - minimum of 1, per the agreed
029300*    average-events-per-day rule.
029400*
029500     MOVE     YD-DW-TS-1 TO YD-TS-BREAK-9.
029600     MOVE     YD-TSB-CCYY TO YD-DN-CCYY.
029700     MOVE     YD-TSB-MM   TO YD-DN-MM.
029800     MOVE     YD-TSB-DD   TO YD-DN-DD.
029900     PERFORM  AA100-DAY-NUMBER THRU AA100-EXIT.
030000     MOVE     YD-DN-RESULT TO YD-DC-DAY-NUMBER-1.
030100*
030200     MOVE     YD-DW-TS-2 TO YD-TS-BREAK-9.
030300     MOVE     YD-TSB-CCYY TO YD-DN-CCYY.
030400     MOVE     YD-TSB-MM   TO YD-DN-MM.
030500     MOVE     YD-TSB-DD   TO YD-DN-DD.
030600     PERFORM  AA100-DAY-NUMBER THRU AA100-EXIT.
030700*
030800     COMPUTE  YD-DW-DAYS-RESULT = YD-DN-RESULT
030900                                   - YD-DC-DAY-NUMBER-1.
031000     IF       YD-DW-DAYS-RESULT < 1
031100              MOVE 1 TO YD-DW-DAYS-RESULT.
031200     GO       TO AA900-EXIT.
031300*
031400 AA060-NEXT-HOUR.
031500*
031600*    Bumps an hour-truncated timestamp on to the next hour start,
031700*    carrying into the day/month/year as needed - added for the
031800*    bucket-stepping loop in the peak utilisation reports (no
031900*    Date intrinsics, as ever - see Remarks above).
032000*
032100     MOVE     YD-DW-TS-1 TO YD-TS-BREAK-9.
032200     ADD      1 TO YD-TSB-HH.
032300     IF       YD-TSB-HH < 24
032400              GO TO AA060-REASSEMBLE.
032500     MOVE     ZERO TO YD-TSB-HH.
032600     ADD      1 TO YD-TSB-DD.
032700*
032800     MOVE     YD-TSB-CCYY TO YD-DN-CCYY.
032900     MOVE     "N" TO YD-DN-LEAP-SW.
033000     DIVIDE   YD-DN-CCYY BY 4   GIVING YD-DC-DIV-4   REMAINDER
033100                                       YD-DC-REM-4.
033200     DIVIDE   YD-DN-CCYY BY 100 GIVING YD-DC-DIV-100 REMAINDER
033300                                       YD-DC-REM-100.
033400     DIVIDE   YD-DN-CCYY BY 400 GIVING YD-DC-DIV-400 REMAINDER
033500                                       YD-DC-REM-400.
033600     IF       YD-DC-REM-4 = 0
033700       AND   (YD-DC-REM-100 NOT = 0 OR YD-DC-REM-400 = 0)
033800              MOVE "Y" TO YD-DN-LEAP-SW.
033900*
034000     SET      YD-DIM-IX TO YD-TSB-MM.
034100     MOVE     YD-DIM-DAYS (YD-DIM-IX) TO YD-DC-DIM.
034200     IF       YD-TSB-MM = 2 AND YD-DN-IS-LEAP
034300              ADD 1 TO YD-DC-DIM.
034400     IF       YD-TSB-DD <= YD-DC-DIM
034500              GO TO AA060-REASSEMBLE.
034600*
034700     MOVE     1 TO YD-TSB-DD.
034800     ADD      1 TO YD-TSB-MM.
034900     IF       YD-TSB-MM <= 12
035000              GO TO AA060-REASSEMBLE.
035100     MOVE     1 TO YD-TSB-MM.
035200     ADD      1 TO YD-TSB-CCYY.
035300*
035400 AA060-REASSEMBLE.
035500     MOVE     YD-TS-BREAK-9 TO YD-DW-HOUR-RESULT.
035600     GO       TO AA900-EXIT.
035700*
035800 AA900-EXIT.
035900     GOBACK.
036000*
036100 AA000-EXIT.  EXIT SECTION.
036200*
036300 AA100-DAY-NUMBER            SECTION.
036400***********************************
036500*
036600*    Proleptic Gregorian day number for Yd-Dn-Ccyy/Mm/Dd, done
036700*    the way TGL010 always did it - see Remarks above.  Only
036800*    ever used to take the difference of two results so the
036900*    start point of the count does not matter.
037000*
037100     SUBTRACT 1 FROM YD-DN-CCYY GIVING YD-DC-TEMP-YEAR.
037200     COMPUTE  YD-DC-YEARS-BEFORE = YD-DC-TEMP-YEAR * 365.
037300     DIVIDE   YD-DC-TEMP-YEAR BY 4   GIVING YD-DC-DIV-4.
037400     DIVIDE   YD-DC-TEMP-YEAR BY 100 GIVING YD-DC-DIV-100.
037500     DIVIDE   YD-DC-TEMP-YEAR BY 400 GIVING YD-DC-DIV-400.
037600     COMPUTE  YD-DC-LEAP-DAYS = YD-DC-DIV-4 - YD-DC-DIV-100
037700                               + YD-DC-DIV-400.
037800*
037900     MOVE     "N" TO YD-DN-LEAP-SW.
038000     DIVIDE   YD-DN-CCYY BY 4   GIVING YD-DC-DIV-4   REMAINDER
038100                                        YD-DC-REM-4.
038200     DIVIDE   YD-DN-CCYY BY 100 GIVING YD-DC-DIV-100 REMAINDER
038300                                        YD-DC-REM-100.
038400     DIVIDE   YD-DN-CCYY BY 400 GIVING YD-DC-DIV-400 REMAINDER
038500                                        YD-DC-REM-400.
038600     IF       YD-DC-REM-4 = 0
038700       AND   (YD-DC-REM-100 NOT = 0 OR YD-DC-REM-400 = 0)
038800              MOVE "Y" TO YD-DN-LEAP-SW.
038900*
039000     SET      YD-MT-IX TO YD-DN-MM.
039100     MOVE     YD-MT-CUM-DAYS (YD-MT-IX) TO YD-DC-MONTH-DAYS.
039200     IF       YD-DN-MM > 2 AND YD-DN-IS-LEAP
039300              ADD 1 TO YD-DC-MONTH-DAYS.
039400*
039500     COMPUTE  YD-DN-RESULT = YD-DC-YEARS-BEFORE + YD-DC-LEAP-DAYS
039600                            + YD-DC-MONTH-DAYS + YD-DN-DD.
039700*
039800 AA100-EXIT.
039900     EXIT.
040000*
