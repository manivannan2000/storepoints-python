000100*****************************************************
000200*                                                    *
000300*  Record Definition For Yard Param File            *
000400*     Uses RRN = 1 - single control record          *
000500*****************************************************
000600*  File size 36 bytes padded to 64 by filler.
000700*
000800*  Holds the yard and time window that the Event
000900*  Analytics report is to be run against - the rest
001000*  of the reports cover every yard on the file.
001100*
001200* 05/08/26 vbc - Created - Ticket YD-004.
001300*
001400 01  YD-PARAM-RECORD.
001500*  Yard id that the distribution/average/range
001600*  counts are reported against.
001700    03  YD-PRM-REPORT-YARD      PIC X(8).
001800*  Inclusive time-range filter for the event
001900*  listing/count, format YYYYMMDDHHMMSS.
002000    03  YD-PRM-RANGE-START-TS    PIC 9(14).
002100    03  YD-PRM-RANGE-END-TS      PIC 9(14).
002200    03  FILLER                   PIC X(28).
002300*
