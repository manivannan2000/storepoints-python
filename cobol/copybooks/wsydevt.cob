000100*****************************************************
000200*                                                    *
000300*  Record Definition For Yard Event File            *
000400*     Input only - one entry per Arrival/Departure  *
000500*****************************************************
000600*  File size 60 bytes - fixed, no spare bytes.
000700*
000800* 04/08/26 vbc - Created - Ticket YD-001.
000900* 06/08/26 vbc - Added 88-levels for Evt-Type after Op asked
001000*                for a quick way to flag unrecognised types.
001100*
001200 01  YD-EVENT-RECORD.
001300*   Unique event identifier, e.g. E0001.
001400    03  YD-EVT-ID              PIC X(10).
001500*   Yard the event happened in, e.g. Y001.
001600    03  YD-EVT-YARD-ID         PIC X(8).
001700*   ARRIVED or DEPARTED.  Other values are counted by
001800*   the event-analytics report but play no part in the
001900*   arrival/departure pairing done by the stay and
001950*   utilisation reports.
002000    03  YD-EVT-TYPE            PIC X(10).
002100        88  YD-EVT-IS-ARRIVED      VALUE "ARRIVED   ".
002200        88  YD-EVT-IS-DEPARTED     VALUE "DEPARTED  ".
002300*   Parking space within the yard.
002400    03  YD-EVT-SPACE-ID        PIC X(8).
002500*   Trailer the event is about.
002600    03  YD-EVT-TRAILER-ID      PIC X(10).
002700*   Timestamp YYYYMMDDHHMMSS - derived upstream from the
002800*   feed's ISO-8601 strings, already in yard-local time.
002900    03  YD-EVT-TIMESTAMP       PIC 9(14).
003000    03  YD-EVT-TIMESTAMP-R REDEFINES YD-EVT-TIMESTAMP.
003100        05  YD-EVT-TS-CCYY         PIC 9(4).
003200        05  YD-EVT-TS-MM           PIC 9(2).
003300        05  YD-EVT-TS-DD           PIC 9(2).
003400        05  YD-EVT-TS-HH           PIC 9(2).
003500        05  YD-EVT-TS-MIN          PIC 9(2).
003600        05  YD-EVT-TS-SS           PIC 9(2).
003700*
003800*    Note - this record is the external file contract and
003900*    uses all 60 bytes (10+8+10+8+10+14), so unlike the
004000*    rest of the system it carries NO trailing filler pad.
004100*
