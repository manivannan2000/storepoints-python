000100*****************************************************
000200*                                                    *
000300*  Linkage Work Area For Yddate Called Module       *
000400*     Caller sets function + input(s), Yddate sets  *
000500*     the matching result field and returns.        *
000600*****************************************************
000700*
000800* 08/08/26 vbc - Created - Ticket YD-003.
000850* 10/08/26 vbc - Added function N - Ticket YD-005.
000900*
001000 01  YD-DATE-WORK.
001100    03  YD-DW-FUNCTION           PIC X.
001200        88  YD-DW-MINUTES-DIFF       VALUE "M".
001300        88  YD-DW-HOUR-TRUNC         VALUE "H".
001400        88  YD-DW-FORMAT-HOUR        VALUE "F".
001450        88  YD-DW-NEXT-HOUR          VALUE "N".
001500        88  YD-DW-DAY-SPAN           VALUE "S".
001600    03  YD-DW-TS-1                PIC 9(14).
001700    03  YD-DW-TS-2                PIC 9(14).
001800    03  YD-DW-MINUTES-RESULT      PIC S9(9).
001900    03  YD-DW-HOUR-RESULT         PIC 9(14).
002000    03  YD-DW-DISPLAY-RESULT      PIC X(19).
002100    03  YD-DW-DAYS-RESULT         PIC S9(7).
002200    03  FILLER                    PIC X(8).
002300*
