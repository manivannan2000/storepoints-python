000100*****************************************************
000200*                                                    *
000300*  Working Storage Tables For Yard Event Analytics  *
000400*     All tables built from one pass of the Event   *
000500*     file - see yd000 Aa050-Process-Events.        *
000600*****************************************************
000700*
000800* 07/08/26 vbc - Created - Ticket YD-002.
000900* 09/08/26 vbc - Split fleet peak table out of the yard
001000*                table after Aa did the sums and showed
001100*                it needed its own bucket space.
001200* 10/08/26 vbc - Added Yd-Ye-Type-Entry nested table for
001300*                the per-yard event-type distribution.
001400*
001500*    Table 1 - Open stays, built on Arrived, closed on
001600*    Departed.  Searched oldest-first so the earliest
001700*    open stay for the key is always the one closed.
001800*
001900 01  YD-OPEN-STAY-TABLE.
002000    03  YD-OS-COUNT             PIC 9(4) COMP VALUE ZERO.
002100    03  YD-OS-ENTRY OCCURS 2000 TIMES
002200                     INDEXED BY YD-OS-IX.
002300        05  YD-OS-YARD-ID           PIC X(8).
002400        05  YD-OS-SPACE-ID          PIC X(8).
002500        05  YD-OS-TRAILER-ID        PIC X(10).
002600        05  YD-OS-ARRIVAL-TS        PIC 9(14).
002700        05  YD-OS-STATUS-SW         PIC X.
002800            88  YD-OS-OPEN              VALUE "O".
002900            88  YD-OS-CLOSED             VALUE "C".
003000        05  FILLER                  PIC X(9).
003010*
003020*    Table 1B - open stays for the yard-wide pairing used
003030*    by the dwell-time reports (trailer+yard only, space
003040*    dropped - a trailer can show as open here even after
003050*    Table 1 has already closed its space-level stay).
003060*
003070 01  YD-OPEN-STAY-YD-TABLE.
003080    03  YD-OY-COUNT             PIC 9(4) COMP VALUE ZERO.
003090    03  YD-OY-ENTRY OCCURS 2000 TIMES
003095                     INDEXED BY YD-OY-IX.
003096        05  YD-OY-YARD-ID           PIC X(8).
003097        05  YD-OY-TRAILER-ID        PIC X(10).
003098        05  YD-OY-ARRIVAL-TS        PIC 9(14).
003099        05  YD-OY-STATUS-SW         PIC X.
003100            88  YD-OY-OPEN              VALUE "O".
003101            88  YD-OY-CLOSED            VALUE "C".
003102        05  FILLER                  PIC X(17).
003103*
003200*    Table 2 - one entry per yard seen on the file, with
003300*    its own nested hour-bucket table for the per-yard
003400*    peak occupancy (same bucket algorithm as table 3
003500*    below, but kept per yard instead of fleet-wide).
003600*
003700 01  YD-YARD-TABLE.
003800    03  YD-YD-COUNT             PIC 99 COMP VALUE ZERO.
003900    03  YD-YARD-ENTRY OCCURS 50 TIMES
004000                      INDEXED BY YD-YD-IX.
004100        05  YD-YD-ID                PIC X(8).
004200        05  YD-YD-ARRIVALS          PIC 9(7) COMP VALUE ZERO.
004300        05  YD-YD-DEPARTURES        PIC 9(7) COMP VALUE ZERO.
004400        05  YD-YD-BUCKET-COUNT      PIC 9(4) COMP VALUE ZERO.
004500        05  YD-YD-BUCKET-ENTRY OCCURS 400 TIMES
004600                                INDEXED BY YD-YD-BK-IX.
004700            07  YD-YD-BUCKET-TS         PIC 9(14).
004800            07  YD-YD-BUCKET-CNT        PIC 9(5) COMP VALUE ZERO.
004900        05  FILLER                  PIC X(6).
005000*
005100*    Table 3 - fleet-wide hour buckets for the peak
005200*    utilisation report (every yard together).
005300*
005400 01  YD-FLEET-BUCKET-TABLE.
005500    03  YD-FB-COUNT             PIC 9(4) COMP VALUE ZERO.
005600    03  YD-FB-ENTRY OCCURS 1000 TIMES
005700                    INDEXED BY YD-FB-IX.
005800        05  YD-FB-TS                PIC 9(14).
005900        05  YD-FB-CNT               PIC 9(5) COMP VALUE ZERO.
006000        05  FILLER                  PIC X(4).
006100*
006200*    Table 4 - total occupancy minutes per parking
006300*    space, keyed Yard+Space - feeds the space occupancy
006350*    detail list on the stay report.
006400*
006500 01  YD-SPACE-TABLE.
006600    03  YD-SP-COUNT             PIC 9(4) COMP VALUE ZERO.
006700    03  YD-SP-ENTRY OCCURS 600 TIMES
006800                    INDEXED BY YD-SP-IX.
006900        05  YD-SP-YARD-ID           PIC X(8).
007000        05  YD-SP-SPACE-ID          PIC X(8).
007100        05  YD-SP-MINUTES           PIC S9(9) COMP VALUE ZERO.
007200        05  FILLER                  PIC X(6).
007300*
007400*    Table 5 - total dwell minutes per trailer, keyed
007500*    Yard+Trailer (space dropped) - feeds the trailer
007550*    totals and granular dwell-time reports.
007600*
007700 01  YD-TRAILER-TABLE.
007800    03  YD-TR-COUNT             PIC 9(4) COMP VALUE ZERO.
007900    03  YD-TR-ENTRY OCCURS 1500 TIMES
008000                    INDEXED BY YD-TR-IX.
008100        05  YD-TR-YARD-ID           PIC X(8).
008200        05  YD-TR-TRAILER-ID        PIC X(10).
008300        05  YD-TR-MINUTES           PIC S9(9) COMP VALUE ZERO.
008400        05  FILLER                  PIC X(4).
008500*
008600*    Table 6 - event-type counts fleet-wide, for the
008700*    event-analytics report's most-frequent-type line.
008800*
008900 01  YD-EVENT-TYPE-TABLE.
009000    03  YD-ET-COUNT             PIC 99 COMP VALUE ZERO.
009100    03  YD-ET-ENTRY OCCURS 20 TIMES
009200                    INDEXED BY YD-ET-IX.
009300        05  YD-ET-TYPE              PIC X(10).
009400        05  YD-ET-CNT               PIC 9(7) COMP VALUE ZERO.
009500        05  FILLER                  PIC X(4).
009600*
009700*    Table 7 - per-yard event counts, with a nested
009800*    per-yard event-type distribution for the yard
009900*    named on the param record.
010000*
010100 01  YD-YARD-EVENT-TABLE.
010200    03  YD-YE-COUNT             PIC 99 COMP VALUE ZERO.
010300    03  YD-YARD-EVT-ENTRY OCCURS 50 TIMES
010400                          INDEXED BY YD-YE-IX.
010500        05  YD-YE-YARD-ID           PIC X(8).
010600        05  YD-YE-TOTAL-CNT         PIC 9(7) COMP VALUE ZERO.
010700        05  YD-YE-TYPE-COUNT        PIC 99 COMP VALUE ZERO.
010800        05  YD-YE-TYPE-ENTRY OCCURS 20 TIMES
010900                             INDEXED BY YD-YE-TX-IX.
011000            07  YD-YE-TYPE              PIC X(10).
011100            07  YD-YE-TYPE-CNT          PIC 9(7) COMP VALUE ZERO.
011200        05  FILLER                  PIC X(6).
011300*
